000010*-------------------------------------------------------------
000020*    SLAPEVT.CBL  -  SELECT FOR THE APPROVAL-EVENT-FILE
000030*-------------------------------------------------------------
000040*    C.IBARRA 1999-09-10 RQ-1071  ORIGINAL - ADDED WHEN THE
000050*                        INTAKE STEP WAS SPLIT OFF FROM THE
000060*                        SYNCHRONOUS APPROVAL REQUEST PATH.
000070*-------------------------------------------------------------
000080*    WRITTEN BY LOAN-INTAKE, READ BY LOAN-APPROVAL-EVENT -
000090*    SYSTEM-GENERATED, SO SEQUENTIAL RATHER THAN LINE
000100*    SEQUENTIAL LIKE THE HAND-KEYED REQUEST FILES ABOVE.
000110*-------------------------------------------------------------
000120     SELECT APPROVAL-EVENT-FILE
000130            ASSIGN TO APEVTFIL
000140            ORGANIZATION IS SEQUENTIAL.
