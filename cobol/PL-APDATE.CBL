000010*-------------------------------------------------------------
000020*    PL-APDATE.CBL
000030*-------------------------------------------------------------
000040*    PROCEDURE LIBRARY - RUN DATE AND LOAN MATURITY DATE.
000050*    COPY THIS AT THE TAIL OF THE PROCEDURE DIVISION OF ANY
000060*    PROGRAM THAT NEEDS TODAY'S DATE OR A LOAN DUE DATE.  THE
000070*    CALLER MUST ALSO COPY wsapdate.cbl INTO WORKING-STORAGE.
000080*-------------------------------------------------------------
000090*    R.MASSEY  1987-03-02  ORIGINAL - SUPPORTED THE INQUIRY
000100*                          SCREENS ONLY, NO MATURITY MATH.
000110*    T.OKAFOR  1998-11-09  Y2K-0447  CENTURY WINDOWING ADDED,
000120*                          SEE wsapdate.cbl FOR THE CUTOFF.
000130*    D.PELLETIER 1999-06-21 RQ-1035  ADDED
000140*                          COMPUTE-LOAN-DUE-DATE-CCYYMMDD AND
000150*                          THE TEXT-FORMATTING PARAGRAPHS FOR
000160*                          THE NEW LOAN ORIGINATION BATCH WORK.
000170*    R.MASSEY  2004-05-11 RQ-1266  EACH EXIT PARAGRAPH BELOW NOW
000180*                          NOTES WHICH CALLERS ACTUALLY PERFORM
000190*                          IT - NOT EVERY PROGRAM IN THE CHAIN
000200*                          USES ALL FOUR PARAGRAPHS IN THIS COPY.
000210*-------------------------------------------------------------
000220
000230 COMPUTE-TODAY-CCYYMMDD.
000240*    ACCEPT FROM DATE GIVES A TWO-DIGIT YEAR - WINDOW IT AGAINST
000250*    WS-CENTURY-CUTOFF-YY BEFORE ANYTHING DOWNSTREAM SEES IT.
000260     ACCEPT WS-TODAY-YYMMDD FROM DATE.
000270     IF WS-TODAY-YY < WS-CENTURY-CUTOFF-YY
000280         MOVE 20 TO WS-TODAY-CC
000290     ELSE
000300         MOVE 19 TO WS-TODAY-CC.
000310*    REFERENCE MODIFICATION, NOT A REDEFINES - THE CENTURY AND
000320*    TWO-DIGIT YEAR ARE SLOTTED STRAIGHT INTO THE FOUR-DIGIT
000330*    FIELD'S TWO HALVES.
000340     MOVE WS-TODAY-CC TO WS-TODAY-CCYY4(1:2).
000350     MOVE WS-TODAY-YY TO WS-TODAY-CCYY4(3:2).
000360*    MM AND DD NEED NO CENTURY WINDOWING OF THEIR OWN - ONLY THE
000370*    TWO-DIGIT YEAR ABOVE WAS EVER AMBIGUOUS.
000380     MOVE WS-TODAY-MM TO WS-TODAY-CCMM.
000390     MOVE WS-TODAY-DD TO WS-TODAY-CCDD.
000400 COMPUTE-TODAY-CCYYMMDD-EXIT.
000410*    EVERY CALLER IN THE CHAIN PERFORMS THIS FIRST, BEFORE ANY
000420*    OTHER PARAGRAPH IN THIS LIBRARY - NONE OF THE OTHERS WORK
000430*    OFF A STALE WS-TODAY-CCYYMMDD.
000440     EXIT.
000450
000460 COMPUTE-LOAN-DUE-DATE-CCYYMMDD.
000470*    THE SHOP'S RULE IS A FLAT 12-MONTH TERM REGARDLESS OF THE
000480*    REQUESTED TENOR - SAME MONTH AND DAY, YEAR PLUS ONE.
000490*    CALLER MUST HAVE ALREADY RUN COMPUTE-TODAY-CCYYMMDD ABOVE -
000500*    THIS PARAGRAPH ONLY ADDS ONE YEAR TO IT, IT DOES NOT
000510*    RE-ACCEPT THE DATE ITSELF.
000520*    MONTH AND DAY CARRY STRAIGHT ACROSS UNCHANGED - ONLY THE
000530*    YEAR MOVES, SEE THE COMPUTE BELOW.
000540     MOVE WS-TODAY-CCMM TO WS-DUE-MM.
000550     MOVE WS-TODAY-CCDD TO WS-DUE-DD.
000560*    NO LEAP-YEAR OR END-OF-MONTH CHECK - A FEB 29 REQUEST DATE
000570*    CARRIES STRAIGHT THROUGH TO THE DUE DATE UNCHANGED, SAME AS
000580*    IT ALWAYS HAS SINCE R.MASSEY'S ORIGINAL.
000590     COMPUTE WS-DUE-CCYY4 = WS-TODAY-CCYY4 + 1.
000600 COMPUTE-LOAN-DUE-DATE-CCYYMMDD-EXIT.
000610     EXIT.
000620
000630 FORMAT-TODAY-DATE-TEXT.
000640*    DASH-FORMATTED FOR DISPLAY AND FOR THE AM-CREATED-AT TEXT
000650*    FIELD ON THE MASTER - NUMERIC WS-TODAY-CCYYMMDD IS NOT.
000660     MOVE SPACE TO WS-TODAY-TEXT-10.
000670     STRING WS-TODAY-CCYY4 DELIMITED BY SIZE
000680         "-"             DELIMITED BY SIZE
000690         WS-TODAY-CCMM   DELIMITED BY SIZE
000700         "-"             DELIMITED BY SIZE
000710         WS-TODAY-CCDD   DELIMITED BY SIZE
000720         INTO WS-TODAY-TEXT-10.
000730 FORMAT-TODAY-DATE-TEXT-EXIT.
000740*    CALLED BY loan-batch-driver AND applicant-listing-report -
000750*    NEITHER APPROVAL PROGRAM CALLS IT, NEITHER ONE DISPLAYS
000760*    THE RUN DATE AS TEXT.
000770     EXIT.
000780
000790 FORMAT-DUE-DATE-TEXT.
000800*    SAME STRING PATTERN AS FORMAT-TODAY-DATE-TEXT ABOVE, BUT
000810*    OFF THE DUE-DATE FIELDS - FEEDS AM-LOAN-DUE-DATE.
000820     MOVE SPACE TO WS-DUE-DATE-TEXT-10.
000830     STRING WS-DUE-CCYY4  DELIMITED BY SIZE
000840         "-"              DELIMITED BY SIZE
000850         WS-DUE-MM        DELIMITED BY SIZE
000860         "-"              DELIMITED BY SIZE
000870         WS-DUE-DD        DELIMITED BY SIZE
000880         INTO WS-DUE-DATE-TEXT-10.
000890 FORMAT-DUE-DATE-TEXT-EXIT.
000900     EXIT.
000910*-------------------------------------------------------------
