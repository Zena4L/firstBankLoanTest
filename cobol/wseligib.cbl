000010*-------------------------------------------------------------
000020*    wseligib.cbl
000030*-------------------------------------------------------------
000040*    WORKING-STORAGE FOR PL-ELIGIBILITY-RULE.CBL.  CALLER
000050*    MOVES THE APPLICANT'S MONTHLY INCOME AND MONTHLY
000060*    PAYMENT INTO EL-MONTHLY-INCOME / EL-MONTHLY-PAYMENT
000070*    AND PERFORMS EVALUATE-ELIGIBILITY-RULE.
000080*-------------------------------------------------------------
000090*    R.MASSEY  1987-03-02  ORIGINAL (DEDUCTIBLE-TO-PAY RATIO
000100*                          CHECK, CARRIED OVER FOR THE LOAN
000110*                          AFFORDABILITY TEST BELOW)
000120*    D.PELLETIER 1999-06-21 RQ-1035  RESTATED FOR LOAN
000130*                          ORIGINATION - INCOME MUST BE 3X
000140*                          THE MONTHLY INSTALLMENT.
000150*-------------------------------------------------------------
000160
000170*    ARGUMENTS - CALLER LOADS BOTH BEFORE PERFORMING THE RULE.
000180 77  EL-MONTHLY-INCOME               PIC S9(9)V99.
000190 77  EL-MONTHLY-PAYMENT              PIC S9(9)V99.
000200*    WORKING FIGURE - THREE TIMES THE PAYMENT, COMPUTED FRESH
000210*    ON EVERY CALL SO THERE IS NO STALE VALUE TO RESET.
000220 77  WS-ELIGIBILITY-THRESHOLD        PIC S9(10)V99.
000230
000240 01  W-ELIGIBLE-FLAG.
000250*    RESULT - CALLER TESTS APPLICANT-IS-ELIGIBLE AFTER THE
000260*    PERFORM RETURNS.
000270     05  W-ELIGIBLE-SW               PIC X VALUE "N".
000280         88  APPLICANT-IS-ELIGIBLE   VALUE "Y".
000290         88  APPLICANT-NOT-ELIGIBLE  VALUE "N".
000300     05  FILLER                      PIC X(4).
000310*-------------------------------------------------------------
