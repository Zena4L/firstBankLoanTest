000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     loan-approval-event.
000030 AUTHOR.         C. IBARRA.
000040 INSTALLATION.   MIDSTATE CONSUMER FINANCE - DP CENTER.
000050 DATE-WRITTEN.   09/10/99.
000060 DATE-COMPILED.
000070 SECURITY.       INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000080*-------------------------------------------------------------
000090*    CHANGE LOG
000100*-------------------------------------------------------------
000110*    09/10/99  C.IBARRA    RQ-1071  ORIGINAL - PART OF THE
000120*                          NIGHTLY CHAIN, RUNS AFTER
000130*                          LOAN-INTAKE.  READS WHATEVER
000140*                          APPROVAL-EVENT-FILE LOAN-INTAKE
000150*                          DROPPED LAST, KEYED BY E-MAIL
000160*                          SINCE THE EVENT HAS NO
000170*                          APPLICANT-ID TO GO ON.
000180*    11/09/99  T.OKAFOR    Y2K-0447  CENTURY WINDOWING - SEE
000190*                          wsapdate.cbl.
000200*    02/14/01  C.IBARRA    RQ-1190  NOT-FOUND MESSAGE NOW
000210*                          CARRIES THE E-MAIL ADDRESS SO THE
000220*                          OPERATOR CAN TRACE IT BACK TO THE
000230*                          ORIGINAL REQUEST WITHOUT A DUMP.
000240*    05/11/04  R.MASSEY    RQ-1266  CONTROL-FLOW STANDARDIZATION -
000250*                          EVERY PERFORM BELOW IS NOW A RANGE
000260*                          (PERFORM...THRU...EXIT), EVEN A
000270*                          SINGLE-PARAGRAPH ONE, AND EACH
000280*                          PARAGRAPH PICKED UP A NOTE ON WHO
000290*                          CALLS IT AND WHY.
000300*    05/18/04  R.MASSEY    RQ-1289  APPLICANT-MASTER-FILE
000310*                          REBUILT AS INDEXED, KEYED BY
000320*                          AM-APPLICANT-ID WITH AM-EMAIL AS AN
000330*                          ALTERNATE KEY - APPROVE-BY-EMAIL-
000340*                          EVENT NOW DOES A REAL KEYED READ AND
000350*                          REWRITE AGAINST IT INSTEAD OF
000360*                          SEARCHING A LOADED TABLE.  THE
000370*                          OLD/NEW MASTER GENERATION PAIR AND
000380*                          THE APPLICANT TABLE COPYBOOK ARE
000390*                          BOTH GONE - SAME KEYED I-O STYLE
000400*                          vendor-maintenance USES AGAINST
000410*                          VENDOR-FILE.
000420*    05/24/04  R.MASSEY    RQ-1301  APPROVE-BY-EMAIL-EVENT NO
000430*                          LONGER REWRITES AN ALREADY-APPROVED
000440*                          RECORD - WS-PRIOR-LOAN-STATUS IS
000450*                          SAVED OFF AM-LOAN-STATUS RIGHT AFTER
000460*                          THE READ, BEFORE PL-POST-APPROVAL
000470*                          CAN CHANGE IT, AND THE REWRITE IS
000480*                          SKIPPED WHEN IT WAS ALREADY
000490*                          "APPROVED" ON FILE.
000500*    05/24/04  R.MASSEY    RQ-1302  PROGRAM-ID LOWERED TO MATCH
000510*                          THE CALL "loan-approval-event" LITERAL
000520*                          IN loan-batch-driver.cob - DYNAMIC CALL
000530*                          RESOLUTION BINDS ON THE LITERAL TEXT.
000540*-------------------------------------------------------------
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610*    SLAPEVT.CBL IS THE EVENT QUEUE LOAN-INTAKE FEEDS; SLAPMST
000620*    IS THE INDEXED APPLICANT MASTER, OPENED I-O AND READ
000630*    RANDOM BY THE AM-EMAIL ALTERNATE KEY.
000640     COPY "SLAPEVT.CBL".
000650     COPY "SLAPMST.CBL".
000660
000670 DATA DIVISION.
000680 FILE SECTION.
000690*    TWO FILES - THE EVENT FILE THIS PROGRAM DRIVES OFF OF, AND
000700*    THE INDEXED APPLICANT MASTER IT READS RANDOM BY E-MAIL AND
000710*    REWRITES IN PLACE.
000720     COPY "FDAPEVT.CBL".
000730     COPY "FDAPMST.CBL".
000740
000750 WORKING-STORAGE SECTION.
000760*    THREE SHARED PROCEDURE-LIBRARY WORKING-STORAGE BLOCKS - THE
000770*    ELIGIBILITY RULE'S ARGUMENTS, THE DATE-MATH FIELDS, AND THE
000780*    POST-APPROVAL ARGUMENTS - EACH PAIRED WITH ITS MATCHING
000790*    PL- COPY AT THE FOOT OF THIS PROGRAM'S PROCEDURE DIVISION.
000800     COPY "wseligib.cbl".
000810     COPY "wsapdate.cbl".
000820     COPY "wspostap.cbl".
000830
000840*    END-OF-FILE SWITCH FOR THE APPROVAL-EVENT-FILE - SET BY
000850*    READ-EVENT-NEXT-RECORD BELOW, TESTED BY MAIN-PROCESS'S
000860*    PERFORM ... UNTIL.
000870 01  W-EVENT-END-OF-FILE.
000880     05  W-EVENT-EOF-SW        PIC X VALUE "N".
000890         88  EVENT-END-OF-FILE VALUE "Y".
000900     05  FILLER                PIC X(4).
000910
000920*    SET "Y" BEFORE EVERY KEYED READ OF APPLICANT-MASTER-FILE
000930*    BY THE AM-EMAIL ALTERNATE KEY, RESET "N" ON INVALID KEY -
000940*    SAME W-FOUND-xxx-RECORD SWITCH STYLE AS W-FOUND-STATE-
000950*    RECORD IN vendor-maintenance.cob.
000960 01  W-FOUND-APPLICANT-RECORD.
000970     05  W-FOUND-APPLICANT-SW PIC X VALUE "N".
000980         88  FOUND-APPLICANT-RECORD   VALUE "Y".
000990     05  FILLER               PIC X(4).
001000
001010*    OPERATOR-FACING TRACE LINE WHEN AN EVENT MATCHES NO
001020*    APPLICANT ON FILE - THE 40-BYTE REDEFINE IS ROOM TO GROW
001030*    WITHOUT WIDENING THE DISPLAY.
001040 01  W-NOT-FOUND-MESSAGE       PIC X(80).
001050 01  FILLER REDEFINES W-NOT-FOUND-MESSAGE.
001060     05  W-NOT-FOUND-MESSAGE-40  PIC X(40).
001070     05  FILLER                  PIC X(40).
001080
001090*    END-OF-RUN TALLIES, DISPLAYED ON THE OPERATOR CONSOLE SO
001100*    THE NIGHT'S RESULTS ARE VISIBLE WITHOUT A REPORT.
001110 77  W-APPROVED-COUNT          PIC 9(6) COMP VALUE ZERO.
001120 77  W-REJECTED-COUNT          PIC 9(6) COMP VALUE ZERO.
001130 77  W-NOT-FOUND-COUNT         PIC 9(6) COMP VALUE ZERO.
001140*    DISPLAY-FORMAT REDEFINES OF THE THREE COMP TALLIES ABOVE -
001150*    A COMP ITEM CANNOT GO STRAIGHT TO A DISPLAY STATEMENT ON
001160*    THIS COMPILER.
001170 01  W-APPROVED-COUNT-DISPLAY  PIC 9(6).
001180 01  W-REJECTED-COUNT-DISPLAY  PIC 9(6).
001190 01  W-NOT-FOUND-COUNT-DISPLAY PIC 9(6).
001200
001210*    THE STATUS ON THE RECORD AT THE MOMENT IT WAS READ, SAVED
001220*    BEFORE PL-POST-APPROVAL.CBL'S RANGE CAN CHANGE AM-LOAN-
001230*    STATUS UNDERNEATH IT - APPROVE-BY-EMAIL-EVENT TESTS THIS
001240*    TO DECIDE WHETHER THE REWRITE BELOW IS EVEN OWED.
001250 01  WS-PRIOR-LOAN-STATUS      PIC X(8).
001260
001270 PROCEDURE DIVISION.
001280
001290 MAIN-PROCESS.
001300*    THE COPY LIST ABOVE PULLS IN THREE SEPARATE PROCEDURE
001310*    LIBRARIES BUT THIS PARAGRAPH STILL DRIVES THEM IN ONE
001320*    STRAIGHT LINE - NONE OF THE THREE CALL EACH OTHER.
001330*    FALL-THROUGH RANGES BELOW ARE CALLED PERFORM-THRU-EXIT
001340*    EVEN WHERE THEY ARE A SINGLE PARAGRAPH, SAME AS THE
001350*    REST OF THE SHOP'S STANDARD SINCE THE 2004 REWRITE.
001360*    RUNS SECOND IN THE NIGHTLY CHAIN, RIGHT AFTER LOAN-INTAKE -
001370*    SEE loan-batch-driver.cob - SO THE EVENT FILE IT READS
001380*    BELOW IS NEVER EMPTY UNLESS INTAKE ACCEPTED NOBODY THAT NIGHT.
001390     PERFORM OPENING-PROCEDURE THRU OPENING-PROCEDURE-EXIT.
001400     PERFORM COMPUTE-TODAY-CCYYMMDD THRU COMPUTE-TODAY-CCYYMMDD-EXIT.
001410
001420     PERFORM READ-EVENT-NEXT-RECORD THRU READ-EVENT-NEXT-RECORD-EXIT.
001430     PERFORM APPROVE-BY-EMAIL-EVENT THRU APPROVE-BY-EMAIL-EVENT-EXIT
001440         UNTIL EVENT-END-OF-FILE.
001450
001460     PERFORM CLOSING-PROCEDURE THRU CLOSING-PROCEDURE-EXIT.
001470
001480     MOVE W-APPROVED-COUNT  TO W-APPROVED-COUNT-DISPLAY.
001490     MOVE W-REJECTED-COUNT  TO W-REJECTED-COUNT-DISPLAY.
001500     MOVE W-NOT-FOUND-COUNT TO W-NOT-FOUND-COUNT-DISPLAY.
001510     DISPLAY "LOAN-APPROVAL-EVENT - APPROVED "
001520             W-APPROVED-COUNT-DISPLAY
001530             " REJECTED " W-REJECTED-COUNT-DISPLAY
001540             " NOT FOUND " W-NOT-FOUND-COUNT-DISPLAY.
001550     STOP RUN.
001560
001570 OPENING-PROCEDURE.
001580*    APPLICANT-MASTER-FILE IS OPENED I-O FOR THE WHOLE RUN -
001590*    APPROVE-BY-EMAIL-EVENT BELOW READS IT RANDOM BY THE
001600*    AM-EMAIL ALTERNATE KEY AND REWRITES IT IN PLACE, THE SAME
001610*    I-O OPEN vendor-maintenance USES AGAINST VENDOR-FILE.
001620     OPEN INPUT  APPROVAL-EVENT-FILE.
001630     OPEN I-O    APPLICANT-MASTER-FILE.
001640 OPENING-PROCEDURE-EXIT.
001650*    CALLED ONCE, FIRST THING IN MAIN-PROCESS, BEFORE ANY FILE
001660*    BELOW IS READ OR WRITTEN.
001670     EXIT.
001680
001690 CLOSING-PROCEDURE.
001700*    APPLICANT-MASTER-FILE STAYED OPEN I-O THE WHOLE RUN - IT
001710*    IS CLOSED HERE, LAST, LIKE EVERY OTHER FILE BELOW.
001720     CLOSE APPROVAL-EVENT-FILE.
001730     CLOSE APPLICANT-MASTER-FILE.
001740 CLOSING-PROCEDURE-EXIT.
001750     EXIT.
001760
001770 READ-EVENT-NEXT-RECORD.
001780*    APPROVAL-EVENT-FILE IS WHATEVER LOAN-INTAKE'S
001790*    EMIT-APPROVAL-EVENT PARAGRAPH DROPPED LAST - PLAIN
001800*    SEQUENTIAL, ONE ROW PER APPLICANT ACCEPTED THAT RUN.
001810     READ APPROVAL-EVENT-FILE
001820         AT END MOVE "Y" TO W-EVENT-EOF-SW.
001830 READ-EVENT-NEXT-RECORD-EXIT.
001840*    CALLED ONCE FROM MAIN-PROCESS TO PRIME THE FIRST EVENT, THEN
001850*    AGAIN AT THE TAIL OF APPROVE-BY-EMAIL-EVENT TO ADVANCE - THE
001860*    SAME PRIMING PATTERN AS THE SYNC PROGRAM'S READ PARAGRAPH.
001870     EXIT.
001880
001890 APPROVE-BY-EMAIL-EVENT.
001900*    ONE EVENT, ONE APPLICANT - NO ID ON THE EVENT RECORD SO
001910*    THE READ MUST GO BY THE AM-EMAIL ALTERNATE KEY, WHICH IS
001920*    WHY THIS PROGRAM CANNOT SHARE APPROVE-BY-APPLICANT-ID'S
001930*    KEYED READ IN LOAN-APPROVAL-SYNC.
001940*    AM-EMAIL ALLOWS DUPLICATES AS AN ALTERNATE KEY, BUT THE
001950*    DUPLICATE-EMAIL CHECK AT INTAKE MEANS ONLY ONE APPLICANT
001960*    EVER CARRIES A GIVEN E-MAIL - A KEYED READ RETURNS THAT
001970*    ONE RECORD.
001980*    AE-LOAN-AMOUNT BELOW CAME STRAIGHT FROM THE REQUEST AT
001990*    INTAKE TIME - UNLIKE THE HAND-KEYED SYNC PROGRAM, THERE IS
002000*    NO LOAN OFFICER IN THIS PATH TO HAVE CHANGED IT.
002010     MOVE AE-EMAIL TO AM-EMAIL.
002020     MOVE "Y" TO W-FOUND-APPLICANT-SW.
002030     READ APPLICANT-MASTER-FILE
002040         KEY IS AM-EMAIL
002050         INVALID KEY MOVE "N" TO W-FOUND-APPLICANT-SW.
002060     IF NOT FOUND-APPLICANT-RECORD
002070         ADD 1 TO W-NOT-FOUND-COUNT
002080         PERFORM BUILD-NOT-FOUND-MESSAGE THRU
002090                 BUILD-NOT-FOUND-MESSAGE-EXIT
002100     ELSE
002110         MOVE AM-LOAN-STATUS TO WS-PRIOR-LOAN-STATUS
002120         MOVE AE-LOAN-AMOUNT TO AP-POSTED-AMOUNT
002130         PERFORM POST-APPROVAL-DECISION THRU
002140                 POST-THE-REJECTION-EXIT
002150*        THE IDEMPOTENCY GUARD AT THE TOP OF POST-APPROVAL-
002160*        DECISION JUMPED STRAIGHT TO THE EXIT WITHOUT TOUCHING
002170*        AM-APPLICANT-RECORD IF THIS APPLICANT WAS ALREADY
002180*        APPROVED WHEN WE READ IT - NOTHING TO REWRITE, AND
002190*        REWRITING AN UNCHANGED RECORD IS NOT THIS SHOP'S HABIT.
002200         IF WS-PRIOR-LOAN-STATUS NOT = "APPROVED"
002210             REWRITE AM-APPLICANT-RECORD
002220                 INVALID KEY
002230                     DISPLAY "LOAN-APPROVAL-EVENT - REWRITE FAILED - "
002240                             AM-EMAIL
002250         PERFORM TALLY-APPROVAL-RESULT THRU
002260                 TALLY-APPROVAL-RESULT-EXIT.
002270     PERFORM READ-EVENT-NEXT-RECORD THRU READ-EVENT-NEXT-RECORD-EXIT.
002280 APPROVE-BY-EMAIL-EVENT-EXIT.
002290*    NEXT EVENT IS READ HERE, AT THE TAIL OF THE LOOP BODY, NOT
002300*    AT MAIN-PROCESS'S PERFORM ... UNTIL - SAME PRIMING STYLE AS
002310*    THE REST OF THE NIGHTLY CHAIN'S READ-NEXT PARAGRAPHS.
002320     EXIT.
002330
002340 BUILD-NOT-FOUND-MESSAGE.
002350*    RQ-1190 ASKED FOR THE E-MAIL ON THE NOT-FOUND LINE SO THE
002360*    OPERATOR CAN TRACE A BAD EVENT BACK TO ITS SOURCE REQUEST
002370*    WITHOUT PULLING A DUMP - SEE CHANGE LOG ABOVE.
002380     MOVE SPACE TO W-NOT-FOUND-MESSAGE.
002390     STRING "APPLICANT NOT FOUND FOR EMAIL: " DELIMITED BY SIZE
002400         AE-EMAIL DELIMITED BY SIZE
002410         INTO W-NOT-FOUND-MESSAGE.
002420     DISPLAY "LOAN-APPROVAL-EVENT - " W-NOT-FOUND-MESSAGE.
002430 BUILD-NOT-FOUND-MESSAGE-EXIT.
002440*    CALLED ONLY FROM APPROVE-BY-EMAIL-EVENT ABOVE, ONLY WHEN
002450*    THE READ CAME BACK INVALID KEY - NEVER ON A MATCHED EVENT.
002460     EXIT.
002470
002480 TALLY-APPROVAL-RESULT.
002490*    AP-RESULT-STATUS WAS SET BY PL-POST-APPROVAL.CBL'S
002500*    POST-APPROVAL-DECISION RANGE, PERFORMED JUST ABOVE IN
002510*    APPROVE-BY-EMAIL-EVENT - COUNT AND ECHO IT TO THE CONSOLE.
002520     IF AP-RESULT-STATUS = "APPROVED"
002530         ADD 1 TO W-APPROVED-COUNT
002540     ELSE
002550         ADD 1 TO W-REJECTED-COUNT.
002560     DISPLAY "LOAN-APPROVAL-EVENT - " AM-EMAIL
002570             " - " AP-RESULT-STATUS.
002580 TALLY-APPROVAL-RESULT-EXIT.
002590*    W-APPROVED-COUNT AND W-REJECTED-COUNT ARE DISPLAYED ONLY AT
002600*    CLOSING-PROCEDURE - THIS PARAGRAPH ONLY ADDS TO THEM.
002610     EXIT.
002620
002630*    SAME THREE LIBRARIES LOAN-APPROVAL-SYNC COPIES, IN THE SAME
002640*    ORDER - KEEPING BOTH APPROVAL PROGRAMS' COPY LISTS IDENTICAL
002650*    IS WHAT LETS wspostap.cbl/PL-POST-APPROVAL.CBL STAY SHARED.
002660     COPY "PL-ELIGIBILITY-RULE.CBL".
002670     COPY "PL-APDATE.CBL".
002680     COPY "PL-POST-APPROVAL.CBL".
