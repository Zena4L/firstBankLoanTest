000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     loan-approval-sync.
000030 AUTHOR.         D. PELLETIER.
000040 INSTALLATION.   MIDSTATE CONSUMER FINANCE - DP CENTER.
000050 DATE-WRITTEN.   06/21/99.
000060 DATE-COMPILED.
000070 SECURITY.       INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000080*-------------------------------------------------------------
000090*    CHANGE LOG
000100*-------------------------------------------------------------
000110*    THIS IS THE ONLY APPROVAL PROGRAM A HUMAN RUNS BY HAND -
000120*    THE OTHER ONE, LOAN-APPROVAL-EVENT, IS PART OF THE
000130*    UNATTENDED NIGHTLY CHAIN IN loan-batch-driver.cob.
000140*    06/21/99  D.PELLETIER RQ-1035  ORIGINAL - ON-DEMAND
000150*                          APPROVAL BY APPLICANT-ID, FOR A
000160*                          LOAN OFFICER WHO ALREADY HAS THE
000170*                          ID IN HAND.  NOT PART OF THE
000180*                          NIGHTLY CHAIN - RUN WHEN SOMEONE
000190*                          ASKS FOR IT.
000200*    09/10/99  C.IBARRA    RQ-1071  FACTORED THE POSTING RULE
000210*                          OUT TO PL-POST-APPROVAL.CBL SO THIS
000220*                          PROGRAM AND THE EVENT-DRIVEN ONE
000230*                          CANNOT DRIFT APART.
000240*    11/09/99  T.OKAFOR    Y2K-0447  CENTURY WINDOWING - SEE
000250*                          wsapdate.cbl.
000260*    05/11/04  R.MASSEY    RQ-1266  CONTROL-FLOW STANDARDIZATION -
000270*                          EVERY PERFORM BELOW IS NOW A RANGE
000280*                          (PERFORM...THRU...EXIT), EVEN A
000290*                          SINGLE-PARAGRAPH ONE, AND EACH
000300*                          PARAGRAPH PICKED UP A NOTE ON WHO
000310*                          CALLS IT AND WHY.
000320*    05/18/04  R.MASSEY    RQ-1289  APPLICANT-MASTER-FILE
000330*                          REBUILT AS INDEXED, KEYED BY
000340*                          AM-APPLICANT-ID - APPROVE-BY-
000350*                          APPLICANT-ID NOW DOES A REAL KEYED
000360*                          READ AND REWRITE AGAINST IT INSTEAD
000370*                          OF SEARCHING A LOADED TABLE.  THE
000380*                          OLD/NEW MASTER GENERATION PAIR AND
000390*                          THE APPLICANT TABLE COPYBOOK ARE
000400*                          BOTH GONE - SAME KEYED I-O STYLE
000410*                          vendor-maintenance USES AGAINST
000420*                          VENDOR-FILE.
000430*    05/24/04  R.MASSEY    RQ-1301  APPROVE-BY-APPLICANT-ID NO
000440*                          LONGER REWRITES AN ALREADY-APPROVED
000450*                          RECORD - WS-PRIOR-LOAN-STATUS IS
000460*                          SAVED OFF AM-LOAN-STATUS RIGHT AFTER
000470*                          THE READ, BEFORE PL-POST-APPROVAL
000480*                          CAN CHANGE IT, AND THE REWRITE IS
000490*                          SKIPPED WHEN IT WAS ALREADY
000500*                          "APPROVED" ON FILE.
000510*    05/24/04  R.MASSEY    RQ-1302  PROGRAM-ID LOWERED TO MATCH
000520*                          THE CALL "loan-approval-sync" LITERAL
000530*                          - NOT PART OF THE NIGHTLY CHAIN, BUT
000540*                          STILL GOES BY THE SHOP'S EXACT-MATCH
000550*                          HABIT FOR A DYNAMIC CALL LITERAL.
000560*-------------------------------------------------------------
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630*    SLAPRVL - THE HAND-KEYED DECISION FILE.  SLAPMST - THE
000640*    INDEXED APPLICANT MASTER, OPENED I-O AND READ RANDOM BY
000650*    AM-APPLICANT-ID, THE SAME WAY vendor-maintenance OPENS
000660*    VENDOR-FILE.
000670     COPY "SLAPRVL.CBL".
000680     COPY "SLAPMST.CBL".
000690
000700 DATA DIVISION.
000710 FILE SECTION.
000720*    THE SYNCHRONOUS APPROVAL INPUT (A LOAN OFFICER'S DECISION,
000730*    KEYED BY APPLICANT-ID) PLUS THE INDEXED APPLICANT MASTER
000740*    THIS STEP READS RANDOM AND REWRITES IN PLACE.
000750     COPY "FDAPRVL.CBL".
000760     COPY "FDAPMST.CBL".
000770
000780 WORKING-STORAGE SECTION.
000790*    SAME THREE PROCEDURE-LIBRARY BLOCKS LOAN-APPROVAL-EVENT
000800*    USES - ELIGIBILITY ARGUMENTS, DATE MATH, POSTING
000810*    ARGUMENTS.  KEEPING THE TWO APPROVAL PROGRAMS ON IDENTICAL
000820*    COPYBOOKS IS WHAT LETS THEM SHARE PL-POST-APPROVAL.CBL.
000830     COPY "wseligib.cbl".
000840     COPY "wsapdate.cbl".
000850     COPY "wspostap.cbl".
000860
000870*    END-OF-FILE SWITCH FOR THE APPROVAL-REQUEST-FILE.
000880 01  W-APPROVAL-END-OF-FILE.
000890     05  W-APPROVAL-EOF-SW     PIC X VALUE "N".
000900         88  APPROVAL-END-OF-FILE  VALUE "Y".
000910*        PAD TO AN EVEN WORD BOUNDARY - SAME WIDTH AS THE
000920*        MATCHING SWITCH GROUP IN LOAN-APPROVAL-EVENT.
000930     05  FILLER                PIC X(4).
000940
000950*    SET "Y" BEFORE EVERY KEYED READ OF APPLICANT-MASTER-FILE
000960*    BY AM-APPLICANT-ID, RESET "N" ON INVALID KEY - SAME
000970*    W-FOUND-xxx-RECORD SWITCH STYLE AS W-FOUND-VENDOR-RECORD
000980*    IN vendor-maintenance.cob.
000990 01  W-FOUND-APPLICANT-RECORD.
001000     05  W-FOUND-APPLICANT-SW PIC X VALUE "N".
001010         88  FOUND-APPLICANT-RECORD   VALUE "Y".
001020     05  FILLER               PIC X(4).
001030
001040*    THE STATUS ON THE RECORD AT THE MOMENT IT WAS READ, SAVED
001050*    BEFORE PL-POST-APPROVAL.CBL'S RANGE CAN CHANGE AM-LOAN-
001060*    STATUS UNDERNEATH IT - APPROVE-BY-APPLICANT-ID TESTS THIS
001070*    TO DECIDE WHETHER THE REWRITE BELOW IS EVEN OWED.
001080 01  WS-PRIOR-LOAN-STATUS      PIC X(8).
001090*    END-OF-RUN TALLIES - SAME PURPOSE AS LOAN-APPROVAL-EVENT'S,
001100*    KEPT SEPARATE SINCE EACH PROGRAM RUNS ON ITS OWN SCHEDULE.
001110 77  W-APPROVED-COUNT          PIC 9(6) COMP VALUE ZERO.
001120 77  W-REJECTED-COUNT          PIC 9(6) COMP VALUE ZERO.
001130 77  W-NOT-FOUND-COUNT         PIC 9(6) COMP VALUE ZERO.
001140*    DISPLAY-FORMAT COPIES OF THE THREE COMP TALLIES ABOVE - A
001150*    COMP FIELD CANNOT BE DISPLAYED DIRECTLY ON THIS COMPILER.
001160 01  W-APPROVED-COUNT-DISPLAY  PIC 9(6).
001170 01  W-REJECTED-COUNT-DISPLAY  PIC 9(6).
001180 01  W-NOT-FOUND-COUNT-DISPLAY PIC 9(6).
001190
001200 PROCEDURE DIVISION.
001210
001220 MAIN-PROCESS.
001230*    EACH STEP BELOW IS CALLED PERFORM-THRU-EXIT, EVEN A
001240*    SINGLE PARAGRAPH - SHOP STANDARD SINCE THE 2004 REWRITE.
001250     PERFORM OPENING-PROCEDURE THRU OPENING-PROCEDURE-EXIT.
001260     PERFORM COMPUTE-TODAY-CCYYMMDD THRU COMPUTE-TODAY-CCYYMMDD-EXIT.
001270
001280     PERFORM READ-APPROVAL-NEXT-RECORD THRU
001290             READ-APPROVAL-NEXT-RECORD-EXIT.
001300     PERFORM APPROVE-BY-APPLICANT-ID THRU
001310             APPROVE-BY-APPLICANT-ID-EXIT
001320         UNTIL APPROVAL-END-OF-FILE.
001330
001340     PERFORM CLOSING-PROCEDURE THRU CLOSING-PROCEDURE-EXIT.
001350
001360     MOVE W-APPROVED-COUNT  TO W-APPROVED-COUNT-DISPLAY.
001370     MOVE W-REJECTED-COUNT  TO W-REJECTED-COUNT-DISPLAY.
001380     MOVE W-NOT-FOUND-COUNT TO W-NOT-FOUND-COUNT-DISPLAY.
001390     DISPLAY "LOAN-APPROVAL-SYNC - APPROVED "
001400             W-APPROVED-COUNT-DISPLAY
001410             " REJECTED " W-REJECTED-COUNT-DISPLAY
001420             " NOT FOUND " W-NOT-FOUND-COUNT-DISPLAY.
001430     STOP RUN.
001440
001450 OPENING-PROCEDURE.
001460*    APPLICANT-MASTER-FILE IS OPENED I-O FOR THE WHOLE RUN -
001470*    APPROVE-BY-APPLICANT-ID BELOW READS IT RANDOM BY
001480*    AM-APPLICANT-ID AND REWRITES IT IN PLACE, THE SAME I-O
001490*    OPEN vendor-maintenance USES AGAINST VENDOR-FILE.
001500     OPEN INPUT  APPROVAL-REQUEST-FILE.
001510     OPEN I-O    APPLICANT-MASTER-FILE.
001520 OPENING-PROCEDURE-EXIT.
001530*    CALLED ONCE, FIRST THING IN MAIN-PROCESS, BEFORE ANY FILE
001540*    BELOW IS READ OR WRITTEN.
001550     EXIT.
001560
001570 CLOSING-PROCEDURE.
001580*    APPLICANT-MASTER-FILE STAYED OPEN I-O THE WHOLE RUN - IT
001590*    IS CLOSED HERE, LAST, LIKE EVERY OTHER FILE BELOW.
001600     CLOSE APPROVAL-REQUEST-FILE.
001610     CLOSE APPLICANT-MASTER-FILE.
001620 CLOSING-PROCEDURE-EXIT.
001630*    CALLED ONCE FROM MAIN-PROCESS, LAST THING BEFORE THE
001640*    END-OF-RUN COUNTS ARE DISPLAYED.
001650     EXIT.
001660
001670 READ-APPROVAL-NEXT-RECORD.
001680*    APPROVAL-REQUEST-FILE IS THE ONLY FILE THIS PROGRAM READS
001690*    SEQUENTIALLY - THE MASTER IS READ RANDOM, BELOW.
001700*    ONE DECISION PER RECORD - A LOAN OFFICER KEYED THIS FILE
001710*    BY HAND, SO THERE IS NO VOLUME HERE TO JUSTIFY ANYTHING
001720*    FANCIER THAN A PLAIN SEQUENTIAL READ.
001730     READ APPROVAL-REQUEST-FILE
001740         AT END MOVE "Y" TO W-APPROVAL-EOF-SW.
001750 READ-APPROVAL-NEXT-RECORD-EXIT.
001760*    CALLED BOTH FROM MAIN-PROCESS, TO PRIME THE FIRST RECORD,
001770*    AND FROM THE TAIL OF APPROVE-BY-APPLICANT-ID BELOW, TO
001780*    ADVANCE TO THE NEXT ONE - THE SAME PRIMING PATTERN EVERY
001790*    SEQUENTIAL READ LOOP IN THE SHOP USES.
001800     EXIT.
001810
001820 APPROVE-BY-APPLICANT-ID.
001830*    THE LOAN OFFICER ALREADY LOOKED UP THE APPLICANT-ID BEFORE
001840*    KEYING THE DECISION, SO THIS PROGRAM READS THE MASTER
001850*    RANDOM BY ITS PRIMARY KEY - THE ONE DIFFERENCE FROM THE
001860*    EVENT-DRIVEN STEP'S MATCHING PARAGRAPH, WHICH READS BY
001870*    THE AM-EMAIL ALTERNATE KEY INSTEAD.
001880     MOVE AV-APPLICANT-ID TO AM-APPLICANT-ID.
001890     MOVE "Y" TO W-FOUND-APPLICANT-SW.
001900     READ APPLICANT-MASTER-FILE
001910         INVALID KEY MOVE "N" TO W-FOUND-APPLICANT-SW.
001920     IF NOT FOUND-APPLICANT-RECORD
001930         ADD 1 TO W-NOT-FOUND-COUNT
001940         DISPLAY "LOAN-APPROVAL-SYNC - APPLICANT NOT FOUND - "
001950                 AV-APPLICANT-ID
001960     ELSE
001970         MOVE AM-LOAN-STATUS         TO WS-PRIOR-LOAN-STATUS
001980         MOVE AM-REQUEST-LOAN-AMOUNT TO AP-POSTED-AMOUNT
001990         PERFORM POST-APPROVAL-DECISION THRU
002000                 POST-THE-REJECTION-EXIT
002010*        THE IDEMPOTENCY GUARD AT THE TOP OF POST-APPROVAL-
002020*        DECISION JUMPED STRAIGHT TO THE EXIT WITHOUT TOUCHING
002030*        AM-APPLICANT-RECORD IF THIS APPLICANT WAS ALREADY
002040*        APPROVED WHEN WE READ IT - NOTHING TO REWRITE, AND
002050*        REWRITING AN UNCHANGED RECORD IS NOT THIS SHOP'S HABIT.
002060         IF WS-PRIOR-LOAN-STATUS NOT = "APPROVED"
002070             REWRITE AM-APPLICANT-RECORD
002080                 INVALID KEY
002090                     DISPLAY "LOAN-APPROVAL-SYNC - REWRITE FAILED - "
002100                             AM-APPLICANT-ID
002110         PERFORM TALLY-APPROVAL-RESULT THRU
002120                 TALLY-APPROVAL-RESULT-EXIT.
002130     PERFORM READ-APPROVAL-NEXT-RECORD THRU
002140             READ-APPROVAL-NEXT-RECORD-EXIT.
002150 APPROVE-BY-APPLICANT-ID-EXIT.
002160*    CALLED REPEATEDLY FROM MAIN-PROCESS, ONCE PER KEYED
002170*    DECISION, UNTIL READ-APPROVAL-NEXT-RECORD SETS EOF.
002180     EXIT.
002190*    THE PL-POST-APPROVAL.CBL RANGE PERFORMED ABOVE RUNS THE
002200*    3X-INCOME AND 1-12 MONTH TENOR RULES AGAIN EVEN THOUGH
002210*    LOAN-INTAKE ALREADY SCREENED THEM ONCE - A LOAN OFFICER
002220*    CAN OVERRIDE THE REQUESTED AMOUNT OR TERM WHEN KEYING THE
002230*    DECISION, SO THE RULE HAS TO BE RE-CHECKED HERE.
002240
002250 TALLY-APPROVAL-RESULT.
002260*    SAME TALLY LOGIC AS LOAN-APPROVAL-EVENT'S PARAGRAPH OF THE
002270*    SAME NAME - AP-RESULT-STATUS COMES BACK FROM THE SHARED
002280*    PL-POST-APPROVAL.CBL RANGE PERFORMED ABOVE.
002290     IF AP-RESULT-STATUS = "APPROVED"
002300         ADD 1 TO W-APPROVED-COUNT
002310     ELSE
002320         ADD 1 TO W-REJECTED-COUNT.
002330     DISPLAY "LOAN-APPROVAL-SYNC - " AM-APPLICANT-ID
002340             " - " AP-RESULT-STATUS.
002350 TALLY-APPROVAL-RESULT-EXIT.
002360*    W-APPROVED-COUNT AND W-REJECTED-COUNT ARE NOT DISPLAYED
002370*    UNTIL MAIN-PROCESS'S END-OF-RUN LINES - THIS PARAGRAPH
002380*    ONLY ACCUMULATES THEM.
002390     EXIT.
002400
002410*    THREE PROCEDURE LIBRARIES, IN THE SAME ORDER LOAN-APPROVAL-
002420*    EVENT COPIES THEM - THE TENOR RANGE CHECK, THE
002430*    CENTURY-WINDOWED DATE MATH, AND THE SHARED POSTING RULE
002440*    ITSELF.
002450     COPY "PL-ELIGIBILITY-RULE.CBL".
002460     COPY "PL-APDATE.CBL".
002470     COPY "PL-POST-APPROVAL.CBL".
