000010*-------------------------------------------------------------
000020*    FDAPREQ.CBL  -  FD FOR THE APPLICANT-REQUEST-FILE
000030*-------------------------------------------------------------
000040*    ONE ROW PER LOAN APPLICATION SUBMITTED SINCE THE LAST
000050*    INTAKE RUN.  LINE-SEQUENTIAL TEXT, FIXED COLUMNS - THE
000060*    FRONT END WRITES IT, WE ONLY EVER READ IT.
000070*-------------------------------------------------------------
000080*    D.PELLETIER 1999-06-21 RQ-1035  ORIGINAL
000090*-------------------------------------------------------------
000100     FD  APPLICANT-REQUEST-FILE
000110         LABEL RECORDS ARE OMITTED.
000120     01  AR-APPLICANT-REQUEST.
000130*        APPLICANT'S LEGAL NAME AS KEYED ON THE WEB REQUEST -
000140*        NO ID YET, LOAN-INTAKE ASSIGNS ONE ON ACCEPTANCE.
000150         05  AR-FIRST-NAME            PIC X(40).
000160         05  AR-LAST-NAME             PIC X(40).
000170*        DUPLICATE-APPLICANT CHECK IS KEYED ON THIS FIELD -
000180*        SEE REJECT-DUPLICATE-EMAIL IN loan-intake.cob.
000190         05  AR-EMAIL                 PIC X(60).
000200*        AMOUNT REQUESTED - UNEDITED, AS TYPED.
000210         05  AR-LOAN-AMOUNT           PIC S9(9)V99.
000220*        REQUESTED TERM IN MONTHS - VALIDATED AGAINST THE
000230*        SHOP'S MIN/MAX TENOR RULE BEFORE THE ROW IS ACCEPTED.
000240         05  AR-TENOR                 PIC 9(2).
000250*        STATED GROSS MONTHLY INCOME - DRIVES THE
000260*        AFFORDABILITY RULE AT INTAKE TIME.
000270         05  AR-MONTHLY-INCOME        PIC S9(9)V99.
000280*        MONTHLY PAYMENT AS COMPUTED BY THE FRONT END - WE
000290*        TRUST IT HERE BUT RE-CHECK AFFORDABILITY OURSELVES.
000300         05  AR-MONTHLY-PAYMENT       PIC S9(9)V99.
000310*        ROOM TO GROW WITHOUT BREAKING THE FRONT END'S
000320*        FIXED-COLUMN LAYOUT.
000330         05  FILLER                   PIC X(25).
