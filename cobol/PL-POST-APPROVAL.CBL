000010*-------------------------------------------------------------
000020*    PL-POST-APPROVAL.CBL
000030*-------------------------------------------------------------
000040*    PROCEDURE LIBRARY - THE ONE POSTING RULE BOTH APPROVAL
000050*    STEPS SHARE.  CALLER MUST HAVE ALREADY READ THE MATCHED
000060*    ROW INTO AM-APPLICANT-RECORD (RANDOM BY AM-APPLICANT-ID
000070*    OR BY THE AM-EMAIL ALTERNATE KEY) AND MOVED THE AMOUNT TO
000080*    POST INTO AP-POSTED-AMOUNT.  UNLESS THE IDEMPOTENCY GUARD
000090*    BELOW FIRED - I.E. UNLESS AM-LOAN-STATUS WAS ALREADY
000100*    "APPROVED" ON THE RECORD AS READ - THE CALLER MUST REWRITE
000110*    AM-APPLICANT-RECORD ITSELF ONCE THIS RANGE RETURNS.  THE
000120*    GUARD LEAVES THE RECORD UNTOUCHED, SO NO REWRITE IS OWED OR
000130*    WANTED ON THAT BRANCH.  THIS COPY ONLY SETS THE FIELDS, IT
000140*    NEVER TOUCHES THE FILE ITSELF EITHER WAY.
000150*    CALLER MUST COPY wspostap.cbl, wseligib.cbl AND
000160*    wsapdate.cbl INTO WORKING-STORAGE, PLUS PL-ELIGIBILITY-
000170*    RULE.CBL AND PL-APDATE.CBL INTO THE PROCEDURE DIVISION.
000180*-------------------------------------------------------------
000190*    C.IBARRA  1999-09-10 RQ-1071  ORIGINAL - WRITTEN ONCE SO
000200*                          THE SYNCHRONOUS AND EVENT-DRIVEN
000210*                          APPROVAL STEPS CANNOT DRIFT APART.
000220*    R.MASSEY  2004-05-11 RQ-1266  RESTATED AS ONE FALL-
000230*                          THROUGH RANGE, CALLED AS PERFORM
000240*                          POST-APPROVAL-DECISION THRU
000250*                          POST-THE-REJECTION-EXIT, SO THE
000260*                          ELIGIBILITY TEST AND THE TWO
000270*                          POSTING OUTCOMES ARE ONE UNIT OF
000280*                          WORK WITH ONE WAY OUT, THE SAME AS
000290*                          THE REST OF THE SHOP WRITES A
000300*                          DECISION CHAIN.
000310*    R.MASSEY  05/18/04    RQ-1289  RESTATED AGAINST
000320*                          AM-APPLICANT-RECORD DIRECTLY - THE
000330*                          APPLICANT TABLE AND ITS AT-INDEX
000340*                          SUBSCRIPT ARE GONE, THE SAME WAY
000350*                          vendor-maintenance ACTS ON
000360*                          VENDOR-RECORD ITSELF AFTER A KEYED
000370*                          READ, NOT ON A COPY IN A TABLE.
000380*    R.MASSEY  05/24/04    RQ-1301  CLARIFIED THE CALLER'S
000390*                          REWRITE OBLIGATION ABOVE AND AT
000400*                          POST-THE-REJECTION-EXIT - IT IS OWED
000410*                          ONLY WHEN THE IDEMPOTENCY GUARD BELOW
000420*                          DID NOT FIRE, NOT UNCONDITIONALLY AS
000430*                          FORMERLY WORDED.  BOTH CALLERS NOW
000440*                          GUARD THEIR REWRITE THE SAME WAY.
000450*-------------------------------------------------------------
000460
000470 POST-APPROVAL-DECISION.
000480*    IDEMPOTENCY GUARD.  AN APPLICANT WHO IS ALREADY CARRYING
000490*    AN APPROVED STATUS ON THE RECORD JUST READ HAS BEEN
000500*    THROUGH THIS RANGE BEFORE - WE DO NOT RE-RUN THE
000510*    AFFORDABILITY TEST OR TOUCH THE POSTED AMOUNT A SECOND
000520*    TIME, WE JUST REPORT WHAT IS ALREADY ON FILE AND FALL OUT
000530*    THE BOTTOM OF THE RANGE WITHOUT GOING NEAR EITHER POSTING
000540*    PARAGRAPH.
000550     IF AM-LOAN-STATUS = "APPROVED"
000560         MOVE "APPROVED" TO AP-RESULT-STATUS
000570         GO TO POST-THE-REJECTION-EXIT.
000580*    NOT YET DECIDED.  RUN THE 3-TIMES AFFORDABILITY RULE ON
000590*    THE INCOME AND PAYMENT ON THE RECORD JUST READ AND FALL
000600*    THROUGH INTO WHICHEVER OF THE TWO POSTING PARAGRAPHS
000610*    BELOW APPLIES - INELIGIBLE SKIPS THE APPROVED PARAGRAPH
000620*    BY NAME, ELIGIBLE JUST FALLS INTO IT.
000630     MOVE AM-MONTHLY-INCOME  TO EL-MONTHLY-INCOME.
000640     MOVE AM-MONTHLY-PAYMENT TO EL-MONTHLY-PAYMENT.
000650     PERFORM EVALUATE-ELIGIBILITY-RULE THRU
000660             EVALUATE-ELIGIBILITY-RULE-EXIT.
000670     IF APPLICANT-NOT-ELIGIBLE
000680         GO TO POST-THE-REJECTION.
000690*
000700 POST-THE-APPROVED-LOAN.
000710*    ELIGIBLE - CREDIT THE FULL REQUESTED AMOUNT, STAMP THE
000720*    CREDIT-CHECK FLAG AND WORK OUT THE DUE DATE FROM TODAY'S
000730*    DATE AND THE TENOR ON FILE, THEN FALL OUT THE BOTTOM OF
000740*    THE RANGE - THE REJECTION PARAGRAPH BELOW DOES NOT APPLY
000750*    TO THIS RECORD SO WE JUMP PAST IT.
000760     MOVE "APPROVED"       TO AM-LOAN-STATUS.
000770     MOVE "Y"              TO AM-CREDIT-CHECK.
000780     MOVE AP-POSTED-AMOUNT TO AM-BALANCE.
000790     MOVE AP-POSTED-AMOUNT TO AM-LOAN-CREDITED.
000800     PERFORM COMPUTE-TODAY-CCYYMMDD THRU
000810             COMPUTE-TODAY-CCYYMMDD-EXIT.
000820     PERFORM COMPUTE-LOAN-DUE-DATE-CCYYMMDD THRU
000830             COMPUTE-LOAN-DUE-DATE-CCYYMMDD-EXIT.
000840     PERFORM FORMAT-DUE-DATE-TEXT THRU FORMAT-DUE-DATE-TEXT-EXIT.
000850     MOVE WS-DUE-DATE-TEXT-10 TO AM-LOAN-DUE-DATE.
000860     MOVE "APPROVED"       TO AP-RESULT-STATUS.
000870     GO TO POST-THE-REJECTION-EXIT.
000880*
000890 POST-THE-REJECTION.
000900*    INELIGIBLE, OR FELL THROUGH HERE FROM THE IDEMPOTENCY
000910*    GUARD ABOVE ON A PRIOR REJECTION.  CLEAR THE BALANCE AND
000920*    DUE-DATE BACK OUT IN CASE A RETRY EVER CARRIES STALE
000930*    VALUES FORWARD ON THE RECORD.
000940     MOVE "REJECTED"       TO AM-LOAN-STATUS.
000950     MOVE "N"              TO AM-CREDIT-CHECK.
000960     MOVE ZERO             TO AM-LOAN-CREDITED.
000970     MOVE SPACE            TO AM-LOAN-DUE-DATE.
000980     MOVE "REJECTED"       TO AP-RESULT-STATUS.
000990 POST-THE-REJECTION-EXIT.
001000*    COMMON EXIT FOR THE WHOLE RANGE - CALL THIS PROCEDURE AS
001010*    PERFORM POST-APPROVAL-DECISION THRU POST-THE-REJECTION-
001020*    EXIT, NEVER AS A BARE PERFORM OF A SINGLE PARAGRAPH IN
001030*    THE MIDDLE OF IT.  THE CALLER OWES A REWRITE OF
001040*    AM-APPLICANT-RECORD AFTER THIS RANGE RETURNS ONLY WHEN THE
001050*    STATUS IT SAVED OFF THE RECORD BEFORE THE PERFORM WAS NOT
001060*    ALREADY "APPROVED" - THE IDEMPOTENCY GUARD AT THE TOP LEFT
001070*    AN ALREADY-APPROVED RECORD UNCHANGED, AND NEITHER POSTING
001080*    PARAGRAPH ABOVE TOUCHES THE FILE ITSELF ON ANY BRANCH.
001090     EXIT.
001100*-------------------------------------------------------------
