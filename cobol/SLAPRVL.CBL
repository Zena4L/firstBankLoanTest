000010*-------------------------------------------------------------
000020*    SLAPRVL.CBL  -  SELECT FOR THE APPROVAL-REQUEST-FILE
000030*-------------------------------------------------------------
000040*    D.PELLETIER 1999-06-21 RQ-1035  ORIGINAL
000050*-------------------------------------------------------------
000060*    LINE SEQUENTIAL - THE LOAN OFFICER'S DECISION COMES IN
000070*    AS A HAND-KEYED TEXT ROW, NOT A SYSTEM-GENERATED MASTER.
000080*-------------------------------------------------------------
000090     SELECT APPROVAL-REQUEST-FILE
000100            ASSIGN TO APAPRVIN
000110            ORGANIZATION IS LINE SEQUENTIAL.
