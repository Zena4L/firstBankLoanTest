000010*-------------------------------------------------------------
000020*    SLAPREQ.CBL  -  SELECT FOR THE APPLICANT-REQUEST-FILE
000030*-------------------------------------------------------------
000040*    D.PELLETIER 1999-06-21 RQ-1035  ORIGINAL
000050*-------------------------------------------------------------
000060*    LINE SEQUENTIAL, NOT SEQUENTIAL - THIS ONE COMES OFF THE
000070*    WEB FRONT END AS PLAIN TEXT, NOT A BINARY MASTER FILE.
000080*-------------------------------------------------------------
000090     SELECT APPLICANT-REQUEST-FILE
000100            ASSIGN TO APREQIN
000110            ORGANIZATION IS LINE SEQUENTIAL.
