000010*-------------------------------------------------------------
000020*    wsapdate.cbl
000030*-------------------------------------------------------------
000040*    WORKING-STORAGE used by PL-APDATE.CBL to figure the
000050*    run date and the loan maturity date (run date + 12
000060*    months).  Modeled on the old wsdate.cbl block that used
000070*    to feed the date-entry screens, cut down to what a
000080*    batch step needs - no screen heading, no keyboard echo.
000090*-------------------------------------------------------------
000100*    R.MASSEY  1987-03-02  ORIGINAL
000110*    T.OKAFOR  1998-11-09  Y2K-0447  CENTURY WINDOW ADDED -
000120*                          ACCEPT FROM DATE ONLY GIVES 2
000130*                          DIGIT YEARS, SO WE WINDOW IT HERE
000140*                          BEFORE ANYTHING TOUCHES THE MASTER.
000150*-------------------------------------------------------------
000160
000170*    RAW ACCEPT FROM DATE - TWO DIGIT YEAR, NEEDS WINDOWING
000180*    BEFORE IT IS FIT TO STORE ON A MASTER RECORD.
000190 01  WS-TODAY-YYMMDD                 PIC 9(6).
000200 01  FILLER REDEFINES WS-TODAY-YYMMDD.
000210     05  WS-TODAY-YY                 PIC 99.
000220     05  WS-TODAY-MM                 PIC 99.
000230     05  WS-TODAY-DD                 PIC 99.
000240
000250*    WINDOWED RUN DATE - THE CENTURY DIGITS COME FROM
000260*    WS-CENTURY-CUTOFF-YY BELOW, NOT FROM THE ACCEPT STATEMENT.
000270 01  WS-TODAY-CCYYMMDD               PIC 9(8).
000280 01  FILLER REDEFINES WS-TODAY-CCYYMMDD.
000290     05  WS-TODAY-CC                 PIC 99.
000300     05  WS-TODAY-CCYY4              PIC 9(4).
000310     05  WS-TODAY-CCMM               PIC 99.
000320     05  WS-TODAY-CCDD               PIC 99.
000330
000340*    RUN DATE PLUS THE LOAN'S TENOR IN MONTHS - COMPUTED BY
000350*    COMPUTE-LOAN-DUE-DATE-CCYYMMDD IN PL-APDATE.CBL.
000360 01  WS-DUE-DATE-CCYYMMDD            PIC 9(8).
000370 01  FILLER REDEFINES WS-DUE-DATE-CCYYMMDD.
000380     05  WS-DUE-CCYY4                PIC 9(4).
000390     05  WS-DUE-MM                   PIC 99.
000400     05  WS-DUE-DD                   PIC 99.
000410
000420*    DASH-FORMATTED TEXT VERSIONS FOR DISPLAY AND FOR THE
000430*    AM-CREATED-AT / AM-LOAN-DUE-DATE MASTER FIELDS, WHICH ARE
000440*    TEXT, NOT NUMERIC.
000450 77  WS-TODAY-TEXT-10                PIC X(10).
000460 77  WS-DUE-DATE-TEXT-10             PIC X(10).
000470*    ANY TWO-DIGIT YEAR AT OR ABOVE THIS VALUE WINDOWS TO 19XX;
000480*    BELOW IT WINDOWS TO 20XX.  NO APPLICANT OF THIS SHOP'S WAS
000490*    EVER BORN BEFORE 1950, SO THE CUTOFF HAS NEVER MOVED.
000500 77  WS-CENTURY-CUTOFF-YY            PIC 99 VALUE 50.
000510*-------------------------------------------------------------
