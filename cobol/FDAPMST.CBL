000010*-------------------------------------------------------------
000020*    FDAPMST.CBL  -  FD FOR THE APPLICANT-MASTER-FILE
000030*-------------------------------------------------------------
000040*    ONE GENERATION OF THE APPLICANT MASTER, KEYED BY
000050*    AM-APPLICANT-ID (SEE SLAPMST.CBL).  OPENED I-O BY
000060*    LOAN-INTAKE AND BY BOTH APPROVAL STEPS, WHICH READ IT
000070*    RANDOM BY APPLICANT-ID OR BY THE AM-EMAIL ALTERNATE KEY
000080*    AND REWRITE IT IN PLACE ON APPROVAL OR REJECTION.
000090*-------------------------------------------------------------
000100*    D.PELLETIER 1999-06-21 RQ-1035  ORIGINAL
000110*    R.MASSEY    2004-05-11 RQ-1266  REWRITTEN FOR INDEXED
000120*                          ACCESS - SEE SLAPMST.CBL'S CHANGE
000130*                          LOG.  NO FIELD ON THIS RECORD
000140*                          CHANGED WIDTH OR POSITION.
000150*-------------------------------------------------------------
000160     FD  APPLICANT-MASTER-FILE
000170         LABEL RECORDS ARE STANDARD.
000180     01  AM-APPLICANT-RECORD.
000190*        SURROGATE KEY ASSIGNED BY LOAN-INTAKE WHEN THE
000200*        APPLICATION WAS FIRST ACCEPTED - NEVER RE-USED,
000210*        NEVER REASSIGNED, EVEN IF THE LOAN IS LATER REJECTED.
000220         05  AM-APPLICANT-ID          PIC X(36).
000230*        APPLICANT'S LEGAL NAME, SPLIT FIRST/LAST AS CAPTURED
000240*        OFF THE INTAKE REQUEST - NOT RE-EDITED HERE.
000250         05  AM-FIRST-NAME            PIC X(40).
000260         05  AM-LAST-NAME             PIC X(40).
000270*        CONTACT ADDRESS - ALSO THE MATCH KEY THE EVENT-DRIVEN
000280*        APPROVAL STEP USES, SINCE AN APPROVAL EVENT CARRIES NO
000290*        APPLICANT-ID OF ITS OWN.
000300         05  AM-EMAIL                 PIC X(60).
000310*        STATED GROSS MONTHLY INCOME, AS ENTERED ON THE
000320*        REQUEST - THE AFFORDABILITY RULE DIVIDES THIS.
000330         05  AM-MONTHLY-INCOME        PIC S9(9)V99.
000340*        AMOUNT ORIGINALLY REQUESTED.  DOES NOT CHANGE ONCE
000350*        THE APPLICATION IS ACCEPTED, EVEN IF REJECTED LATER.
000360         05  AM-REQUEST-LOAN-AMOUNT   PIC S9(9)V99.
000370*        COMPUTED MONTHLY PAYMENT AT INTAKE TIME - FEEDS THE
000380*        AFFORDABILITY CHECK AT APPROVAL TIME.
000390         05  AM-MONTHLY-PAYMENT       PIC S9(9)V99.
000400*        "PENDING", "APPROVED" OR "REJECTED" - SET BY THE
000410*        APPROVAL STEPS, NEVER BY INTAKE.
000420         05  AM-LOAN-STATUS           PIC X(8).
000430*        "Y" OR "N" - WHETHER A CREDIT CHECK CAME BACK CLEAN.
000440*        CARRIED FORWARD UNCHANGED FROM INTAKE.
000450         05  AM-CREDIT-CHECK          PIC X(1).
000460*        OUTSTANDING BALANCE ON THIS LOAN - ZERO UNTIL FUNDS
000470*        ARE CREDITED, THEN CARRIED AS A RUNNING BALANCE.
000480         05  AM-BALANCE               PIC S9(9)V99.
000490*        AMOUNT ACTUALLY CREDITED TO THE APPLICANT ON
000500*        APPROVAL - ZERO FOR A REJECTED OR STILL-PENDING ROW.
000510         05  AM-LOAN-CREDITED         PIC S9(9)V99.
000520*        CCYY-MM-DD TEXT DATE THE LOAN COMES DUE, COMPUTED BY
000530*        PL-APDATE.CBL ON THE SAME RUN THAT APPROVES THE LOAN.
000540         05  AM-LOAN-DUE-DATE         PIC X(10).
000550*        TERM OF THE LOAN IN MONTHS, AS REQUESTED AT INTAKE.
000560         05  AM-TENOR                 PIC 9(2).
000570*        CCYY-MM-DD TEXT DATE THE APPLICATION WAS ACCEPTED.
000580         05  AM-CREATED-AT            PIC X(10).
000590*        ROOM FOR THE RECORD TO GROW WITHOUT A LAYOUT CHANGE -
000600*        SHOP STANDARD ON EVERY MASTER RECORD SINCE THE
000610*        ORIGINAL accounts-payable-system FILES.
000620         05  FILLER                   PIC X(38).
