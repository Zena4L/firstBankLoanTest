000010*-------------------------------------------------------------
000020*    SLAPMST.CBL  -  SELECT FOR THE APPLICANT-MASTER-FILE
000030*-------------------------------------------------------------
000040*    D.PELLETIER 1999-06-21 RQ-1035  ORIGINAL - SEQUENTIAL,
000050*                          OPENED INPUT ONLY SO LOAN-INTAKE
000060*                          COULD SCREEN FOR A DUPLICATE E-MAIL.
000070*    R.MASSEY    2004-05-11 RQ-1266  REBUILT AS INDEXED, KEYED
000080*                          BY AM-APPLICANT-ID WITH AM-EMAIL AS
000090*                          AN ALTERNATE KEY - THE SAME WAY
000100*                          VENDOR-FILE AND STATE-FILE HAVE
000110*                          ALWAYS BEEN ORGANIZED IN THIS SHOP.
000120*                          THE OLD/NEW GENERATION HANDOFF
000130*                          THROUGH SLAPMSTN.CBL IS GONE -
000140*                          LOAN-INTAKE AND BOTH APPROVAL STEPS
000150*                          NOW OPEN THIS FILE I-O AND READ AND
000160*                          REWRITE IT DIRECTLY, NO DIFFERENT
000170*                          THAN vendor-maintenance OR
000180*                          state-code-maintenance DO AGAINST
000190*                          THEIR OWN MASTERS.
000200*-------------------------------------------------------------
000210*    LOGICAL NAME APMASTIN IS CARTRIDGE-RESIDENT - THE JCL
000220*    CATALOGS IT THE SAME WAY ANY OTHER INDEXED MASTER IN THE
000230*    SHOP IS CATALOGED, ONE GENERATION, UPDATED IN PLACE.
000240*-------------------------------------------------------------
000250     SELECT APPLICANT-MASTER-FILE
000260            ASSIGN TO APMASTIN
000270            ORGANIZATION IS INDEXED
000280            ACCESS MODE IS DYNAMIC
000290            RECORD KEY IS AM-APPLICANT-ID
000300            ALTERNATE RECORD KEY IS AM-EMAIL WITH DUPLICATES.
