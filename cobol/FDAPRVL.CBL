000010*-------------------------------------------------------------
000020*    FDAPRVL.CBL  -  FD FOR THE APPROVAL-REQUEST-FILE
000030*-------------------------------------------------------------
000040*    THE SYNCHRONOUS APPROVAL PATH - A HUMAN (OR A JOB THAT
000050*    ALREADY KNOWS THE APPLICANT-ID) DROPS ONE OF THESE ROWS
000060*    TO APPROVE OR DECLINE A SPECIFIC APPLICANT.
000070*-------------------------------------------------------------
000080*    D.PELLETIER 1999-06-21 RQ-1035  ORIGINAL
000090*-------------------------------------------------------------
000100     FD  APPROVAL-REQUEST-FILE
000110         LABEL RECORDS ARE OMITTED.
000120     01  AV-APPROVAL-REQUEST.
000130*        THE ID THE LOAN OFFICER LOOKED UP BEFORE DROPPING
000140*        THIS ROW - MATCHED AGAINST THE APPLICANT TABLE BY
000150*        SEARCH-TABLE-BY-ID.
000160         05  AV-APPLICANT-ID          PIC X(36).
000170*        "APPROVED" OR "REJECTED" - WHAT THE OFFICER DECIDED.
000180*        THE ELIGIBILITY RULE IS STILL APPLIED BEHIND THIS -
000190*        A REQUESTED APPROVAL CAN STILL COME BACK REJECTED.
000200         05  AV-REQUESTED-STATUS      PIC X(8).
000210*        ROOM TO GROW - THIS RECORD HAS NEVER NEEDED IT YET.
000220         05  FILLER                   PIC X(16).
