000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     loan-batch-driver.
000030 AUTHOR.         R. MASSEY.
000040 INSTALLATION.   MIDSTATE CONSUMER FINANCE - DP CENTER.
000050 DATE-WRITTEN.   03/02/87.
000060 DATE-COMPILED.
000070 SECURITY.       INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000080*-------------------------------------------------------------
000090*    CHANGE LOG
000100*-------------------------------------------------------------
000110*    03/02/87  R.MASSEY    ORIGINAL - NIGHTLY DRIVER, CALLS
000120*                          THE LOAN ORIGINATION STEPS IN
000130*                          SEQUENCE THE WAY accounts-payable-
000140*                          system USED TO DRIVE THE MENU.
000150*    06/21/99  D.PELLETIER RQ-1035  REBUILT FOR THE NEW LOAN
000160*                          ORIGINATION BATCH - INTAKE, EVENT
000170*                          APPROVAL, LISTING. SYNCHRONOUS
000180*                          APPROVAL IS RUN ON DEMAND, NOT BY
000190*                          THIS DRIVER.
000200*    09/10/99  C.IBARRA    RQ-1071  ADDED THE APPROVAL-EVENT
000210*                          STEP BETWEEN INTAKE AND THE REPORT.
000220*    11/09/99  T.OKAFOR    Y2K-0447  VERIFIED ALL FOUR STEPS
000230*                          PASS CENTURY-WINDOWED DATES; NO
000240*                          CHANGE NEEDED IN THIS PROGRAM
000250*                          ITSELF, THE FIX LIVES IN wsapdate.
000260*    02/14/01  C.IBARRA    RQ-1190  DISPLAY STEP NAME AND
000270*                          RETURN-CODE AFTER EACH CALL SO THE
000280*                          OPERATOR CAN SEE WHERE A BAD NIGHT
000290*                          STOPPED WITHOUT READING THE JOBLOG.
000300*    05/11/04  R.MASSEY    RQ-1266  CONTROL-FLOW STANDARDIZATION -
000310*                          PERFORM...THRU...EXIT THROUGHOUT,
000320*                          SAME PASS AS EVERY OTHER PROGRAM IN
000330*                          THE NIGHTLY CHAIN.
000340*    05/24/04  R.MASSEY    RQ-1302  PROGRAM-ID LOWERED TO MATCH
000350*                          THE CALL LITERALS BELOW - THEY WERE
000360*                          ALREADY LOWERCASE, THIS PROGRAM'S OWN
000370*                          PROGRAM-ID WAS NOT.  DYNAMIC CALL
000380*                          RESOLUTION BINDS ON THE LITERAL TEXT.
000390*-------------------------------------------------------------
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440 DATA DIVISION.
000450 WORKING-STORAGE SECTION.
000460
000470*    NAME OF WHICHEVER STEP IS ABOUT TO RUN, ECHOED TO THE
000480*    OPERATOR CONSOLE BY ANNOUNCE-STEP BELOW - RQ-1190 ASKED
000490*    FOR THIS SO A BAD NIGHT IS TRACEABLE WITHOUT THE JOBLOG.
000500 01  W-STEP-NAME                 PIC X(24).
000510 01  FILLER REDEFINES W-STEP-NAME.
000520     05  W-STEP-NAME-SHORT       PIC X(12).
000530     05  FILLER                  PIC X(12).
000540
000550*    BUMPED ONCE PER STEP ANNOUNCED - THE FINAL COUNT IS
000560*    DISPLAYED AT THE END OF THE RUN AS A SANITY CHECK THAT
000570*    ALL THREE STEPS ACTUALLY FIRED.
000580 01  W-STEP-COUNT                PIC 9(4) COMP VALUE ZERO.
000590 01  FILLER REDEFINES W-STEP-COUNT.
000600     05  W-STEP-COUNT-DISPLAY    PIC 9(4).
000610
000620*    ONLY COMPUTE-TODAY-CCYYMMDD AND FORMAT-TODAY-DATE-TEXT
000630*    ARE USED HERE - THIS DRIVER NEVER TOUCHES A LOAN DUE
000640*    DATE, THAT IS EACH CALLED PROGRAM'S OWN BUSINESS.
000650     COPY "wsapdate.cbl".
000660 PROCEDURE DIVISION.
000670
000680 MAIN-PROCESS.
000690*    THREE STEPS, IN THE ORDER THE NIGHT NEEDS THEM - INTAKE
000700*    MUST RUN BEFORE THE EVENT-DRIVEN APPROVAL STEP SO THERE IS
000710*    SOMETHING ON THE APPROVAL-EVENT-FILE FOR IT TO READ, AND
000720*    THE LISTING MUST RUN LAST SO IT REFLECTS THE NIGHT'S
000730*    APPROVALS, NOT JUST THE RAW INTAKE.
000740     PERFORM COMPUTE-TODAY-CCYYMMDD THRU COMPUTE-TODAY-CCYYMMDD-EXIT.
000750     PERFORM FORMAT-TODAY-DATE-TEXT THRU FORMAT-TODAY-DATE-TEXT-EXIT.
000760     DISPLAY "LOAN-BATCH-DRIVER - RUN DATE " WS-TODAY-TEXT-10.
000770*    STEP 1 OF 3 - MUST RUN FIRST, THE OTHER TWO STEPS HAVE
000780*    NOTHING TO WORK ON UNTIL THE NIGHT'S REQUESTS ARE ACCEPTED.
000790     MOVE "LOAN-INTAKE" TO W-STEP-NAME.
000800     PERFORM ANNOUNCE-STEP THRU ANNOUNCE-STEP-EXIT.
000810     CALL "loan-intake".
000820
000830*    SYNCHRONOUS APPROVAL - loan-approval-sync - IS NOT IN THIS
000840*    LIST.  IT IS RUN ON DEMAND BY A LOAN OFFICER, NEVER BY THIS
000850*    NIGHTLY DRIVER.
000860     MOVE "LOAN-APPROVAL-EVENT" TO W-STEP-NAME.
000870     PERFORM ANNOUNCE-STEP THRU ANNOUNCE-STEP-EXIT.
000880     CALL "loan-approval-event".
000890
000900*    STEP 3 OF 3 - LAST ON PURPOSE, SO THE REPORT REFLECTS
000910*    EVERYTHING THE FIRST TWO STEPS DID THIS RUN.
000920     MOVE "APPLICANT-LISTING-REPORT" TO W-STEP-NAME.
000930     PERFORM ANNOUNCE-STEP THRU ANNOUNCE-STEP-EXIT.
000940     CALL "applicant-listing-report".
000950
000960     DISPLAY "LOAN-BATCH-DRIVER - NIGHTLY RUN COMPLETE - "
000970             W-STEP-COUNT-DISPLAY " STEPS".
000980*    W-STEP-COUNT-DISPLAY SHOULD ALWAYS READ 3 HERE - IF IT DOES
000990*    NOT, ONE OF THE THREE CALLS ABOVE NEVER RETURNED.
001000     STOP RUN.
001010
001020 ANNOUNCE-STEP.
001030*    CALLED ONCE BEFORE EACH OF THE THREE CALL STATEMENTS IN
001040*    MAIN-PROCESS ABOVE - NO RETURN-CODE CHECK AFTER THE CALL
001050*    ITSELF, THE OPERATOR IS EXPECTED TO WATCH THE CONSOLE.
001060     ADD 1 TO W-STEP-COUNT.
001070     DISPLAY "LOAN-BATCH-DRIVER - STEP " W-STEP-COUNT-DISPLAY
001080             " - " W-STEP-NAME.
001090 ANNOUNCE-STEP-EXIT.
001100*    CALLED THREE TIMES FROM MAIN-PROCESS ABOVE, ONCE PER STEP -
001110*    NEVER FROM ANYWHERE ELSE IN THIS PROGRAM.
001120     EXIT.
001130
001140     COPY "PL-APDATE.CBL".
