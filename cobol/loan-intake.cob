000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     loan-intake.
000030 AUTHOR.         D. PELLETIER.
000040 INSTALLATION.   MIDSTATE CONSUMER FINANCE - DP CENTER.
000050 DATE-WRITTEN.   06/21/99.
000060 DATE-COMPILED.
000070 SECURITY.       INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000080*-------------------------------------------------------------
000090*    CHANGE LOG
000100*-------------------------------------------------------------
000110*    FIRST STEP OF THE NIGHTLY CHAIN - SEE loan-batch-driver.cob.
000120*    EVERYTHING THIS PROGRAM ACCEPTS GOES ON THE MASTER AS
000130*    DRAFT; NOTHING IS APPROVED OR REJECTED FOR CREDIT HERE.
000140*    06/21/99  D.PELLETIER RQ-1035  ORIGINAL - READS THE
000150*                          APPLICANT-REQUEST-FILE, SCREENS
000160*                          FOR DUPLICATE E-MAIL AND THE 3X
000170*                          AFFORDABILITY RULE, WRITES THE
000180*                          ACCEPTED APPLICANT TO THE NEXT
000190*                          GENERATION OF THE MASTER.
000200*    08/02/99  D.PELLETIER RQ-1044  ADDED THE TENOR 1-12
000210*                          RANGE CHECK - BUSINESS WANTED THIS
000220*                          SCREENED BEFORE, NOT AFTER, THE
000230*                          APPLICANT HITS THE FILE.
000240*    09/10/99  C.IBARRA    RQ-1071  ADDED EMIT-APPROVAL-EVENT
000250*                          - ACCEPTED APPLICANTS NOW DROP A
000260*                          ROW ON THE APPROVAL-EVENT-FILE FOR
000270*                          THE OVERNIGHT APPROVAL STEP, SO WE
000280*                          DON'T NEED AN OPERATOR TO KEY THE
000290*                          SYNCHRONOUS APPROVAL REQUEST.
000300*    11/09/99  T.OKAFOR    Y2K-0447  CENTURY WINDOWING - SEE
000310*                          wsapdate.cbl.  CREATED-AT AND THE
000320*                          APPLICANT-ID TIME STAMP BOTH RAN
000330*                          THROUGH A TWO-DIGIT YEAR BEFORE
000340*                          THIS FIX.
000350*    02/14/01  C.IBARRA    RQ-1190  ACCEPTED/REJECTED COUNTS
000360*                          NOW DISPLAYED AT END OF RUN.
000370*    05/11/04  R.MASSEY    RQ-1266  CONTROL-FLOW STANDARDIZATION -
000380*                          EVERY PERFORM BELOW IS NOW A RANGE
000390*                          (PERFORM...THRU...EXIT), EVEN A
000400*                          SINGLE-PARAGRAPH ONE, AND EACH
000410*                          PARAGRAPH PICKED UP A NOTE ON WHO
000420*                          CALLS IT AND WHY, SAME PASS AS
000430*                          PL-APPLICANT-TABLE.CBL.
000440*    05/18/04  R.MASSEY    RQ-1289  APPLICANT-MASTER-FILE
000450*                          REBUILT AS INDEXED - REJECT-
000460*                          DUPLICATE-EMAIL NOW DOES A REAL
000470*                          KEYED READ BY THE AM-EMAIL ALTERNATE
000480*                          KEY AND WRITE-NEW-APPLICANT WRITES
000490*                          STRAIGHT TO AM-APPLICANT-RECORD -
000500*                          THE APPLICANT TABLE, PL-APPLICANT-
000510*                          TABLE.CBL, AND THE OLD/NEW MASTER
000520*                          GENERATION HANDOFF THROUGH
000530*                          SLAPMSTN.CBL ARE ALL GONE.  SAME
000540*                          KEYED I-O vendor-maintenance AND
000550*                          state-code-maintenance HAVE ALWAYS
000560*                          USED AGAINST THEIR OWN MASTERS.
000570*    05/24/04  R.MASSEY    RQ-1302  PROGRAM-ID LOWERED TO MATCH
000580*                          THE CALL "loan-intake" LITERAL IN
000590*                          loan-batch-driver.cob - DYNAMIC CALL
000600*                          RESOLUTION BINDS ON THE LITERAL TEXT.
000610*-------------------------------------------------------------
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM.
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680
000690     COPY "SLAPREQ.CBL".
000700     COPY "SLAPMST.CBL".
000710     COPY "SLAPEVT.CBL".
000720
000730 DATA DIVISION.
000740 FILE SECTION.
000750*    THREE FILES - THE INBOUND REQUEST, THE APPLICANT MASTER
000760*    THIS STEP READS RANDOM BY E-MAIL AND WRITES NEW ROWS TO,
000770*    AND THE OUTBOUND APPROVAL EVENT FOR EVERY REQUEST THIS
000780*    STEP ACCEPTS.
000790
000800     COPY "FDAPREQ.CBL".
000810     COPY "FDAPMST.CBL".
000820     COPY "FDAPEVT.CBL".
000830
000840 WORKING-STORAGE SECTION.
000850*    THE FOUND-SWITCH FOR THE DUPLICATE-EMAIL CHECK, THE
000860*    ELIGIBILITY RULE'S ARGUMENTS, AND THE DATE-MATH FIELDS -
000870*    NO wspostap.cbl HERE, INTAKE NEVER POSTS AN APPROVAL
000880*    ITSELF, IT ONLY SCREENS AND FORWARDS.
000890
000900     COPY "wseligib.cbl".
000910     COPY "wsapdate.cbl".
000920*    SET "Y" BEFORE EVERY KEYED READ OF APPLICANT-MASTER-FILE
000930*    BY THE AM-EMAIL ALTERNATE KEY, RESET "N" ON INVALID KEY -
000940*    SAME W-FOUND-xxx-RECORD SWITCH STYLE AS W-FOUND-VENDOR-
000950*    RECORD / W-FOUND-STATE-RECORD IN vendor-maintenance.cob.
000960 01  W-FOUND-APPLICANT-RECORD.
000970     05  W-FOUND-APPLICANT-SW PIC X VALUE "N".
000980         88  FOUND-APPLICANT-RECORD   VALUE "Y".
000990     05  FILLER               PIC X(4).
001000
001010*    END-OF-FILE SWITCH FOR THE APPLICANT-REQUEST-FILE.
001020 01  W-REQUEST-END-OF-FILE.
001030     05  W-REQUEST-EOF-SW     PIC X VALUE "N".
001040         88  REQUEST-END-OF-FILE  VALUE "Y".
001050     05  FILLER               PIC X(4).
001060
001070*    SET BY ANY OF THE FOUR SCREENING RULES IN THE
001080*    VALIDATE-REQUIRED-FIELDS THRU VALIDATE-TENOR-EXIT RANGE -
001090*    TESTED BY PROCESS-ONE-APPLICATION TO DECIDE ACCEPT/REJECT.
001100 01  W-VALIDATION-FAILED.
001110     05  W-VALIDATION-SW      PIC X VALUE "N".
001120         88  VALIDATION-FAILED    VALUE "Y".
001130     05  FILLER               PIC X(4).
001140
001150*    TIME-OF-DAY COMPONENT OF THE NEW APPLICANT-ID - SEE
001160*    GENERATE-APPLICANT-ID BELOW.
001170 01  WS-TIME-HHMMSSHH         PIC 9(8).
001180 01  FILLER REDEFINES WS-TIME-HHMMSSHH.
001190     05  WS-TIME-HHMM         PIC 9(4).
001200     05  WS-TIME-SSHH         PIC 9(4).
001210
001220*    ASSEMBLED SURROGATE KEY - DATE, TIME AND AN IN-RUN
001230*    SEQUENCE NUMBER STRUNG TOGETHER, PADDED TO FILL THE
001240*    36-BYTE APPLICANT-ID FIELD.
001250 01  WS-NEW-APPLICANT-ID.
001260     05  WS-NEW-APPLICANT-ID-TEXT  PIC X(36).
001270     05  FILLER                    PIC X(4).
001280
001290*    BUMPED ONCE PER ACCEPTED APPLICANT SO TWO REQUESTS
001300*    PROCESSED IN THE SAME SECOND STILL GET DISTINCT IDS.
001310 77  WS-RUN-SEQUENCE          PIC 9(4) COMP VALUE ZERO.
001320 77  W-ACCEPTED-COUNT         PIC 9(6) COMP VALUE ZERO.
001330 77  W-REJECTED-COUNT         PIC 9(6) COMP VALUE ZERO.
001340*    DISPLAY-FORMAT REDEFINES OF THE TWO COMP TALLIES ABOVE - A
001350*    COMP ITEM CANNOT GO STRAIGHT TO A DISPLAY STATEMENT ON
001360*    THIS COMPILER.
001370 01  W-ACCEPTED-COUNT-DISPLAY PIC 9(6).
001380 01  W-REJECTED-COUNT-DISPLAY PIC 9(6).
001390
001400 PROCEDURE DIVISION.
001410
001420 MAIN-PROCESS.
001430*    EVERY STEP BELOW IS CALLED PERFORM-THRU-EXIT, EVEN A
001440*    SINGLE PARAGRAPH - SHOP STANDARD SINCE THE 2004 REWRITE.
001450*    FORMAT-TODAY-DATE-TEXT RUNS RIGHT AFTER COMPUTE-TODAY-
001460*    CCYYMMDD SO WS-TODAY-TEXT-10 IS READY BEFORE THE FIRST
001470*    REQUEST REACHES WRITE-NEW-APPLICANT BELOW.
001480     PERFORM OPENING-PROCEDURE THRU OPENING-PROCEDURE-EXIT.
001490     PERFORM COMPUTE-TODAY-CCYYMMDD THRU COMPUTE-TODAY-CCYYMMDD-EXIT.
001500     PERFORM FORMAT-TODAY-DATE-TEXT THRU FORMAT-TODAY-DATE-TEXT-EXIT.
001510
001520     PERFORM READ-REQUEST-NEXT-RECORD THRU
001530             READ-REQUEST-NEXT-RECORD-EXIT.
001540     PERFORM PROCESS-ONE-APPLICATION THRU
001550             PROCESS-ONE-APPLICATION-EXIT
001560         UNTIL REQUEST-END-OF-FILE.
001570
001580     PERFORM CLOSING-PROCEDURE THRU CLOSING-PROCEDURE-EXIT.
001590
001600*    RQ-1190 - COPY THE TWO COMP TALLIES TO THEIR DISPLAY
001610*    REDEFINES BEFORE THE CONSOLE DISPLAY BELOW, SAME AS EVERY
001620*    OTHER PROGRAM IN THE CHAIN DOES FOR ITS OWN COMP COUNTERS.
001630     MOVE W-ACCEPTED-COUNT TO W-ACCEPTED-COUNT-DISPLAY.
001640     MOVE W-REJECTED-COUNT TO W-REJECTED-COUNT-DISPLAY.
001650     DISPLAY "LOAN-INTAKE - ACCEPTED " W-ACCEPTED-COUNT-DISPLAY
001660             " REJECTED " W-REJECTED-COUNT-DISPLAY.
001670     STOP RUN.
001680
001690 OPENING-PROCEDURE.
001700*    APPLICANT-MASTER-FILE IS OPENED I-O, NOT INPUT - THIS
001710*    STEP BOTH READS IT RANDOM BY THE AM-EMAIL ALTERNATE KEY
001720*    (REJECT-DUPLICATE-EMAIL BELOW) AND WRITES NEW ROWS TO IT
001730*    (WRITE-NEW-APPLICANT BELOW), SAME AS vendor-maintenance
001740*    OPENS VENDOR-FILE I-O FOR BOTH LOOKUP AND MAINTENANCE.
001750*    APPROVAL-EVENT-FILE IS OPENED OUTPUT HERE EVEN THOUGH
001760*    NOTHING IS WRITTEN TO IT UNTIL A REQUEST IS ACCEPTED -
001770*    EMIT-APPROVAL-EVENT BELOW ASSUMES IT IS ALREADY OPEN.
001780     OPEN INPUT  APPLICANT-REQUEST-FILE.
001790     OPEN I-O    APPLICANT-MASTER-FILE.
001800     OPEN OUTPUT APPROVAL-EVENT-FILE.
001810 OPENING-PROCEDURE-EXIT.
001820*    CALLED ONCE, FIRST THING IN MAIN-PROCESS, BEFORE ANY OF THE
001830*    THREE FILES ABOVE IS READ OR WRITTEN.
001840     EXIT.
001850
001860 CLOSING-PROCEDURE.
001870*    APPLICANT-MASTER-FILE STAYED OPEN I-O THE WHOLE RUN - IT
001880*    IS CLOSED HERE, LAST, LIKE EVERY OTHER FILE BELOW.
001890     CLOSE APPLICANT-REQUEST-FILE.
001900     CLOSE APPLICANT-MASTER-FILE.
001910     CLOSE APPROVAL-EVENT-FILE.
001920 CLOSING-PROCEDURE-EXIT.
001930*    CALLED ONCE FROM MAIN-PROCESS, LAST THING BEFORE THE
001940*    END-OF-RUN COUNTS ARE DISPLAYED.
001950     EXIT.
001960
001970 READ-REQUEST-NEXT-RECORD.
001980*    ONE APPLICATION PER RECORD, IN WHATEVER ORDER THEY WERE
001990*    HAND-KEYED OR FED IN - NOTHING IN THIS PROGRAM CARES
002000*    ABOUT ORDER, ONLY THE LISTING REPORT SORTS BY CREATED-AT.
002010     READ APPLICANT-REQUEST-FILE
002020         AT END MOVE "Y" TO W-REQUEST-EOF-SW.
002030 READ-REQUEST-NEXT-RECORD-EXIT.
002040*    CALLED ONCE FROM MAIN-PROCESS TO PRIME THE FIRST REQUEST,
002050*    THEN AGAIN AT THE TAIL OF PROCESS-ONE-APPLICATION TO
002060*    ADVANCE - THE SAME PRIMING PATTERN BOTH APPROVAL PROGRAMS
002070*    USE FOR THEIR OWN READ PARAGRAPHS.
002080     EXIT.
002090
002100 PROCESS-ONE-APPLICATION.
002110*    THE FOUR SCREENING RULES BELOW ARE ONE FALL-THROUGH
002120*    RANGE, CALLED AS PERFORM VALIDATE-REQUIRED-FIELDS THRU
002130*    VALIDATE-TENOR-EXIT.  ANY RULE THAT TRIPS SETS THE
002140*    VALIDATION SWITCH AND JUMPS STRAIGHT TO THE COMMON EXIT -
002150*    NO SENSE RUNNING THE DUPLICATE-EMAIL LOOKUP OR THE
002160*    AFFORDABILITY COMPUTE AGAINST A RECORD ALREADY KNOWN BAD.
002170     MOVE "N" TO W-VALIDATION-SW.
002180     PERFORM VALIDATE-REQUIRED-FIELDS THRU VALIDATE-TENOR-EXIT.
002190     IF VALIDATION-FAILED
002200         ADD 1 TO W-REJECTED-COUNT
002210     ELSE
002220         PERFORM WRITE-NEW-APPLICANT THRU WRITE-NEW-APPLICANT-EXIT
002230         PERFORM EMIT-APPROVAL-EVENT THRU EMIT-APPROVAL-EVENT-EXIT
002240         ADD 1 TO W-ACCEPTED-COUNT.
002250     PERFORM READ-REQUEST-NEXT-RECORD THRU
002260             READ-REQUEST-NEXT-RECORD-EXIT.
002270 PROCESS-ONE-APPLICATION-EXIT.
002280*    CALLED REPEATEDLY FROM MAIN-PROCESS ABOVE, ONCE PER REQUEST,
002290*    UNTIL READ-REQUEST-NEXT-RECORD SETS REQUEST-END-OF-FILE.
002300     EXIT.
002310
002320 VALIDATE-REQUIRED-FIELDS.
002330*    RULE 1 OF 4 - FIRST NAME, LAST NAME AND E-MAIL MUST ALL
002340*    BE PRESENT ON THE REQUEST.  A MISSING FIELD FAILS THE
002350*    WHOLE RANGE AND FALLS THROUGH TO NOTHING MORE THAN THE
002360*    COMMON EXIT.
002370     IF AR-FIRST-NAME = SPACE
002380        OR AR-LAST-NAME = SPACE
002390        OR AR-EMAIL = SPACE
002400         MOVE "Y" TO W-VALIDATION-SW
002410         DISPLAY "LOAN-INTAKE - REJECTED - REQUIRED FIELD "
002420                 "MISSING - " AR-EMAIL
002430         GO TO VALIDATE-TENOR-EXIT.
002440*
002450 REJECT-DUPLICATE-EMAIL.
002460*    RULE 2 OF 4 - THE E-MAIL MUST NOT ALREADY BE ON THE
002470*    APPLICANT MASTER.  A MATCH FAILS THE RANGE HERE, BEFORE
002480*    WE EVER TOUCH THE AFFORDABILITY OR TENOR RULES.
002490*    KEYED READ BY THE AM-EMAIL ALTERNATE KEY, SAME AS
002500*    display-vendor-by-number's LOOK-FOR-STATE-RECORD CALL -
002510*    "Y" SET BEFORE THE READ, KNOCKED BACK TO "N" ON INVALID
002520*    KEY SO FOUND-APPLICANT-RECORD ONLY STAYS TRUE ON A MATCH.
002530     MOVE AR-EMAIL TO AM-EMAIL.
002540     MOVE "Y" TO W-FOUND-APPLICANT-SW.
002550     READ APPLICANT-MASTER-FILE KEY IS AM-EMAIL
002560         INVALID KEY MOVE "N" TO W-FOUND-APPLICANT-SW.
002570     IF FOUND-APPLICANT-RECORD
002580         MOVE "Y" TO W-VALIDATION-SW
002590         DISPLAY "LOAN-INTAKE - REJECTED - YOU ARE AN ALREADY "
002600                 "REGISTERED APPLICANT - " AR-EMAIL
002610         GO TO VALIDATE-TENOR-EXIT.
002620*
002630 REJECT-UNAFFORDABLE.
002640*    RULE 3 OF 4 - THE SAME 3-TIMES AFFORDABILITY TEST THE
002650*    APPROVAL STEPS RUN LATER, CHECKED UP FRONT SO A BAD
002660*    REQUEST NEVER REACHES THE MASTER FILE IN THE FIRST PLACE.
002670     MOVE AR-MONTHLY-INCOME  TO EL-MONTHLY-INCOME.
002680     MOVE AR-MONTHLY-PAYMENT TO EL-MONTHLY-PAYMENT.
002690     PERFORM EVALUATE-ELIGIBILITY-RULE THRU
002700             EVALUATE-ELIGIBILITY-RULE-EXIT.
002710     IF APPLICANT-NOT-ELIGIBLE
002720         MOVE "Y" TO W-VALIDATION-SW
002730         DISPLAY "LOAN-INTAKE - REJECTED - TO QUALIFY FOR A "
002740                 "LOAN, YOUR MONTHLY INCOME MUST BE THREE(3) "
002750                 "TIMES MORE THAN YOUR MONTHLY INSTALLMENTS - "
002760                 AR-EMAIL
002770         GO TO VALIDATE-TENOR-EXIT.
002780*
002790 VALIDATE-TENOR.
002800*    RULE 4 OF 4 - AND THE LAST PARAGRAPH IN THE RANGE, SO IT
002810*    HAS NOWHERE LEFT TO JUMP TO - IT JUST FALLS INTO THE
002820*    COMMON EXIT BELOW EITHER WAY.
002830     IF AR-TENOR < 1 OR AR-TENOR > 12
002840         MOVE "Y" TO W-VALIDATION-SW
002850         DISPLAY "LOAN-INTAKE - REJECTED - TENOR MUST BE 1 "
002860                 "THROUGH 12 - " AR-EMAIL.
002870 VALIDATE-TENOR-EXIT.
002880*    COMMON EXIT FOR THE WHOLE SCREENING RANGE.  CALL THIS
002890*    RANGE AS PERFORM VALIDATE-REQUIRED-FIELDS THRU
002900*    VALIDATE-TENOR-EXIT - NEVER PERFORM ONE RULE BY ITSELF.
002910     EXIT.
002920
002930 GENERATE-APPLICANT-ID.
002940*    CALLED ONLY FROM WRITE-NEW-APPLICANT BELOW, ONCE PER
002950*    ACCEPTED REQUEST - NEVER FOR A REJECTED ONE.
002960*    THIS SHOP HAS NO APPLICANT-NUMBER GENERATOR OF ITS OWN, SO
002970*    THE ID IS BUILT FROM TODAY'S DATE, THE TIME OF DAY AND AN
002980*    IN-RUN SEQUENCE NUMBER - GOOD ENOUGH TO BE UNIQUE WITHOUT
002990*    A CONTROL FILE TO MAINTAIN.
003000*    ACCEPT FROM TIME RETURNS HHMMSSHH - THE REDEFINE ON
003010*    WS-TIME-HHMMSSHH ABOVE SPLITS IT INTO THE HHMM/SSHH HALVES
003020*    STRUNG IN BELOW.
003030     ACCEPT WS-TIME-HHMMSSHH FROM TIME.
003040     ADD 1 TO WS-RUN-SEQUENCE.
003050     MOVE SPACE TO WS-NEW-APPLICANT-ID.
003060*    TRAILING "000000000000" PADS THE STRUNG-TOGETHER KEY OUT TO
003070*    THE FULL 36-BYTE APPLICANT-ID WIDTH - THE FOUR PIECES ABOVE
003080*    NEVER FILL IT ON THEIR OWN.
003090     STRING WS-TODAY-CCYYMMDD DELIMITED BY SIZE
003100         "-"             DELIMITED BY SIZE
003110         WS-TIME-HHMM    DELIMITED BY SIZE
003120         "-"             DELIMITED BY SIZE
003130         WS-TIME-SSHH    DELIMITED BY SIZE
003140         "-"             DELIMITED BY SIZE
003150         WS-RUN-SEQUENCE DELIMITED BY SIZE
003160         "-"             DELIMITED BY SIZE
003170         "000000000000"  DELIMITED BY SIZE
003180         INTO WS-NEW-APPLICANT-ID.
003190 GENERATE-APPLICANT-ID-EXIT.
003200*    CALLED ONLY FROM THE ACCEPTED SIDE OF PROCESS-ONE-
003210*    APPLICATION, RIGHT BEFORE WRITE-NEW-APPLICANT BELOW.
003220     EXIT.
003230
003240 WRITE-NEW-APPLICANT.
003250*    A NEWLY-ACCEPTED APPLICANT STARTS AS DRAFT, NOT
003260*    CREDIT-CHECKED, WITH A ZERO BALANCE AND CREDITED AMOUNT
003270*    AND NO DUE DATE YET - THE APPROVAL STEP DOWNSTREAM IS
003280*    WHAT MOVES THE STATUS OFF DRAFT AND FILLS IN THE REST.
003290     PERFORM GENERATE-APPLICANT-ID THRU GENERATE-APPLICANT-ID-EXIT.
003300*    NO MOVE CORRESPONDING HERE - SAME HOUSE RULE THE APPROVAL
003310*    PROGRAMS FOLLOW, EVERY FIELD NAMED ON ITS OWN LINE.
003320     MOVE WS-NEW-APPLICANT-ID   TO AM-APPLICANT-ID.
003330     MOVE AR-FIRST-NAME         TO AM-FIRST-NAME.
003340     MOVE AR-LAST-NAME          TO AM-LAST-NAME.
003350     MOVE AR-EMAIL              TO AM-EMAIL.
003360     MOVE AR-MONTHLY-INCOME     TO AM-MONTHLY-INCOME.
003370     MOVE AR-LOAN-AMOUNT        TO AM-REQUEST-LOAN-AMOUNT.
003380     MOVE AR-MONTHLY-PAYMENT    TO AM-MONTHLY-PAYMENT.
003390     MOVE "DRAFT"               TO AM-LOAN-STATUS.
003400     MOVE "N"                   TO AM-CREDIT-CHECK.
003410     MOVE ZERO                  TO AM-BALANCE.
003420     MOVE ZERO                  TO AM-LOAN-CREDITED.
003430*    SPACE, NOT ZERO - AM-LOAN-DUE-DATE IS A TEXT FIELD, STAYS
003440*    BLANK UNTIL AN APPROVAL STEP RUNS FORMAT-DUE-DATE-TEXT.
003450     MOVE SPACE                 TO AM-LOAN-DUE-DATE.
003460     MOVE AR-TENOR              TO AM-TENOR.
003470     MOVE WS-TODAY-TEXT-10      TO AM-CREATED-AT.
003480*    THE GENERATED ID IS FRESH EVERY TIME, SO AN INVALID KEY
003490*    HERE WOULD MEAN THE CLOCK RAN BACKWARD OR THE SEQUENCE
003500*    WRAPPED - NOT EXPECTED, BUT HANDLED THE SAME WAY
003510*    vendor-maintenance HANDLES A DUPLICATE VENDOR-NUMBER.
003520     WRITE AM-APPLICANT-RECORD
003530         INVALID KEY
003540             DISPLAY "LOAN-INTAKE - DUPLICATE APPLICANT-ID - "
003550                     AM-APPLICANT-ID.
003560 WRITE-NEW-APPLICANT-EXIT.
003570*    CALLED ONLY FROM THE ACCEPTED SIDE OF PROCESS-ONE-
003580*    APPLICATION'S IF - NEVER FOR A REQUEST THAT FAILED ANY
003590*    OF THE FOUR VALIDATION RULES ABOVE.
003600     EXIT.
003610
003620 EMIT-APPROVAL-EVENT.
003630*    ONE ROW PER ACCEPTED APPLICANT, PICKED UP BY THE
003640*    OVERNIGHT EVENT-DRIVEN APPROVAL STEP - SEE THE RQ-1071
003650*    CHANGE-LOG ENTRY ABOVE.  NO APPLICANT-ID ON THE EVENT,
003660*    ONLY THE E-MAIL, SINCE THE ID DID NOT EXIST UNTIL
003670*    WRITE-NEW-APPLICANT JUST RAN.
003680*    CALLED ONLY FROM THE ACCEPTED SIDE OF PROCESS-ONE-
003690*    APPLICATION'S IF - A REJECTED REQUEST NEVER REACHES HERE,
003700*    SO THE OVERNIGHT APPROVAL STEP NEVER SEES IT EITHER.
003710     MOVE SPACE TO AE-APPROVAL-EVENT.
003720     MOVE AR-EMAIL       TO AE-EMAIL.
003730     MOVE AR-LOAN-AMOUNT TO AE-LOAN-AMOUNT.
003740     WRITE AE-APPROVAL-EVENT.
003750 EMIT-APPROVAL-EVENT-EXIT.
003760*    RUNS RIGHT AFTER WRITE-NEW-APPLICANT IN PROCESS-ONE-
003770*    APPLICATION BELOW, SO THE MASTER ROW IS ON FILE BEFORE THE
003780*    EVENT REACHES LOAN-APPROVAL-EVENT OVERNIGHT.
003790     EXIT.
003800
003810*    THE AFFORDABILITY RULE AND THE CENTURY-WINDOWED DATE MATH
003820*    FOR THE APPLICANT-ID AND CREATED-AT STAMPS - NO LOAN
003830*    DUE-DATE IS SET BY THIS PROGRAM, THOUGH THE SAME LIBRARY
003840*    CAN COMPUTE ONE.
003850     COPY "PL-ELIGIBILITY-RULE.CBL".
003860     COPY "PL-APDATE.CBL".
