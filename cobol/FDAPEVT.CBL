000010*-------------------------------------------------------------
000020*    FDAPEVT.CBL  -  FD FOR THE APPROVAL-EVENT-FILE
000030*-------------------------------------------------------------
000040*    THE EVENT-DRIVEN APPROVAL PATH.  LOAN-INTAKE DROPS ONE
000050*    OF THESE FOR EVERY APPLICANT IT ACCEPTS, KEYED BY
000060*    E-MAIL AND THE AMOUNT REQUESTED RATHER THAN THE
000070*    APPLICANT-ID, SINCE THE SYSTEM RAISING THE EVENT NEVER
000080*    SAW THE ID WE ASSIGNED.
000090*-------------------------------------------------------------
000100*    C.IBARRA 1999-09-10 RQ-1071  ORIGINAL
000110*-------------------------------------------------------------
000120     FD  APPROVAL-EVENT-FILE
000130         LABEL RECORDS ARE STANDARD.
000140     01  AE-APPROVAL-EVENT.
000150*        MATCH KEY - LOAN-APPROVAL-EVENT SEARCHES THE
000160*        APPLICANT TABLE BY E-MAIL, NOT BY ID.
000170         05  AE-EMAIL                 PIC X(60).
000180*        AMOUNT TO POST IF THE ELIGIBILITY RULE APPROVES -
000190*        CARRIED ON THE EVENT SO THIS STEP NEVER HAS TO TRUST
000200*        A STALE REQUEST-LOAN-AMOUNT OFF THE MASTER.
000210         05  AE-LOAN-AMOUNT           PIC S9(9)V99.
000220*        ROOM TO GROW - THIS RECORD HAS NEVER NEEDED IT YET.
000230         05  FILLER                   PIC X(09).
