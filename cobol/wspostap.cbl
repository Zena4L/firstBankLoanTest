000010*-------------------------------------------------------------
000020*    wspostap.cbl
000030*-------------------------------------------------------------
000040*    WORKING-STORAGE FOR PL-POST-APPROVAL.CBL.  THE CALLER
000050*    MUST ALREADY HAVE READ THE MATCHED ROW INTO
000060*    AM-APPLICANT-RECORD AND MOVED THE AMOUNT TO POST INTO
000070*    AP-POSTED-AMOUNT, THEN PERFORMS POST-APPROVAL-DECISION.
000080*    AP-RESULT-STATUS COMES BACK WITH THE STATUS THE CALLER
000090*    SHOULD DISPLAY/LOG, AND SHOULD REWRITE UNLESS THE RECORD
000100*    WAS ALREADY CARRYING AN "APPROVED" AM-LOAN-STATUS BEFORE
000110*    THE PERFORM - SEE PL-POST-APPROVAL.CBL'S IDEMPOTENCY
000120*    GUARD AND CALLER-CONTRACT COMMENTS FOR THE FULL RULE.
000130*-------------------------------------------------------------
000140*    C.IBARRA  1999-09-10 RQ-1071  ORIGINAL
000150*    R.MASSEY  2004-05-11 RQ-1266  NO NEW FIELDS - PARAGRAPH
000160*                          RANGE RESTATED IN PL-POST-APPROVAL,
000170*                          THIS COPYBOOK DID NOT NEED TO CHANGE.
000180*    R.MASSEY  05/18/04    RQ-1289  CALLER CONTRACT RESTATED -
000190*                          THE POSTING RULE NOW MUTATES
000200*                          AM-APPLICANT-RECORD DIRECTLY INSTEAD
000210*                          OF A TABLE ROW, SEE PL-POST-
000220*                          APPROVAL.CBL'S OWN CHANGE LOG.
000230*    R.MASSEY  05/24/04    RQ-1301  NOTE ABOVE CORRECTED - THE
000240*                          REWRITE IS CONDITIONAL ON THE
000250*                          IDEMPOTENCY GUARD, NOT AUTOMATIC.
000260*-------------------------------------------------------------
000270
000280*    AMOUNT TO CREDIT IF THE ELIGIBILITY RULE SAYS YES.
000290 77  AP-POSTED-AMOUNT                PIC S9(9)V99.
000300*    "APPROVED" OR "REJECTED" ON RETURN - WHATEVER THE CALLER
000310*    PUT IN AV-REQUESTED-STATUS/AE- EVENT, THIS IS THE RULE'S
000320*    ACTUAL VERDICT, NOT JUST AN ECHO OF THE REQUEST.
000330 77  AP-RESULT-STATUS                PIC X(8).
000340*-------------------------------------------------------------
