000010*-------------------------------------------------------------
000020*    PL-ELIGIBILITY-RULE.CBL
000030*-------------------------------------------------------------
000040*    PROCEDURE LIBRARY - THE 3-TIMES AFFORDABILITY TEST.
000050*    COPY wseligib.cbl INTO WORKING-STORAGE FIRST.
000060*-------------------------------------------------------------
000070*    D.PELLETIER 1999-06-21 RQ-1035  ORIGINAL
000080*    C.IBARRA    2000-04-03 RQ-1108  AN INCOME OR PAYMENT OF
000090*                          ZERO (I.E. NOT SUPPLIED ON THE
000100*                          REQUEST) NOW FAILS THE TEST RATHER
000110*                          THAN BLOWING UP THE COMPUTE.
000120*-------------------------------------------------------------
000130
000140 EVALUATE-ELIGIBILITY-RULE.
000150*    ONE RULE, SHARED BY ALL THREE APPROVAL PATHS (INTAKE'S OWN
000160*    AFFORDABILITY CHECK, THE EVENT-DRIVEN STEP, AND THE
000170*    SYNCHRONOUS ON-DEMAND STEP) SO A CHANGE HERE NEVER HAS TO
000180*    BE MADE THREE TIMES.
000190     MOVE "N" TO W-ELIGIBLE-SW.
000200*    GUARD FIRST - EITHER FIELD AT ZERO MEANS THE CALLER NEVER
000210*    LOADED IT, NOT THAT THE APPLICANT TRULY OWES NOTHING.
000220     IF EL-MONTHLY-INCOME = ZERO OR EL-MONTHLY-PAYMENT = ZERO
000230         MOVE "N" TO W-ELIGIBLE-SW
000240     ELSE
000250*        INCOME MUST EXCEED THREE TIMES THE MONTHLY
000260*        INSTALLMENT - THE SHOP'S LONGSTANDING AFFORDABILITY
000270*        MARGIN, UNCHANGED SINCE THE ORIGINAL 1999 REQUEST.
000280         COMPUTE WS-ELIGIBILITY-THRESHOLD =
000290                 EL-MONTHLY-PAYMENT * 3
000300         IF EL-MONTHLY-INCOME > WS-ELIGIBILITY-THRESHOLD
000310             MOVE "Y" TO W-ELIGIBLE-SW
000320         ELSE
000330             MOVE "N" TO W-ELIGIBLE-SW.
000340 EVALUATE-ELIGIBILITY-RULE-EXIT.
000350     EXIT.
000360*-------------------------------------------------------------
