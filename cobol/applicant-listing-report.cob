000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     applicant-listing-report.
000030 AUTHOR.         D. PELLETIER.
000040 INSTALLATION.   MIDSTATE CONSUMER FINANCE - DP CENTER.
000050 DATE-WRITTEN.   06/28/99.
000060 DATE-COMPILED.
000070 SECURITY.       INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000080*-------------------------------------------------------------
000090*    CHANGE LOG
000100*-------------------------------------------------------------
000110*    06/28/99  D.PELLETIER RQ-1035  ORIGINAL - SORTS THE
000120*                          APPLICANT MASTER BY CREATED-AT AND
000130*                          PRINTS IT, THE SAME SHAPE AS THE
000140*                          OLD deductibles-report PAID-DATE
000150*                          LISTING.
000160*    09/10/99  C.IBARRA    RQ-1071  ADDED TO THE NIGHTLY
000170*                          CHAIN SO THE LISTING REFLECTS THE
000180*                          NIGHT'S INTAKE AND APPROVAL RUNS.
000190*    11/09/99  T.OKAFOR    Y2K-0447  CENTURY WINDOWING - SEE
000200*                          wsapdate.cbl.  CREATED-AT SORTS
000210*                          FINE AS TEXT SO NO CHANGE NEEDED
000220*                          TO THE SORT KEY ITSELF.
000230*    02/14/01  C.IBARRA    RQ-1190  PAGE-SIZE CONSTANT RAISED
000240*                          FROM 50 TO 100 LINES PER PAGE.
000250*    05/11/04  R.MASSEY    RQ-1266  PRINT-A-RECORD NOW COMPARES
000260*                          W-PRINTED-LINES AGAINST WS-PAGE-SIZE
000270*                          DIRECTLY INSTEAD OF A FIXED 88-LEVEL -
000280*                          THE OLD PAGE-FULL CONDITION DID NOT
000290*                          ACTUALLY HONOR THE CONSTANT ABOVE.
000300*    05/11/04  R.MASSEY    RQ-1266  ADDED RL-APPLICANT-REPORT-
000310*                          LINE AS THE FULL-WIDTH PROJECTION OF
000320*                          THE SORTED ROW - DETAIL-1 IS NOW
000330*                          EDITED FROM IT RATHER THAN FROM THE
000340*                          WORK RECORD DIRECTLY, SO A NAME OR
000350*                          E-MAIL LONGER THAN THE PRINTED COLUMN
000360*                          IS TRUNCATED ONLY AT THE VERY LAST
000370*                          STEP, NOT BEFORE.
000380*    05/11/04  R.MASSEY    RQ-1266  EVERY PARAGRAPH BELOW PICKED
000390*                          UP A NOTE ON WHO CALLS IT AND WHY,
000400*                          SAME DOCUMENTATION PASS AS
000410*                          PL-APPLICANT-TABLE.CBL.
000420*    05/24/04  R.MASSEY    RQ-1302  PROGRAM-ID LOWERED TO MATCH
000430*                          THE CALL "applicant-listing-report"
000440*                          LITERAL IN loan-batch-driver.cob -
000450*                          DYNAMIC CALL RESOLUTION BINDS ON THE
000460*                          LITERAL TEXT.
000470*-------------------------------------------------------------
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540
000550     COPY "SLAPMST.CBL".
000560
000570*    THE SORT'S GIVING FILE - HOLDS THE MASTER IN CREATED-AT
000580*    ORDER, READ BACK SEQUENTIALLY BY PRINT-ALL-APPLICANTS.
000590     SELECT WORK-FILE
000600            ASSIGN TO APRPTWRK
000610            ORGANIZATION IS SEQUENTIAL.
000620
000630*    SCRATCH FILE THE SORT VERB OWNS FOR ITS OWN WORK - THIS
000640*    PROGRAM NEVER OPENS OR READS IT DIRECTLY.
000650     SELECT SORT-FILE
000660            ASSIGN TO APRPTSRT.
000670
000680*    LINE SEQUENTIAL SO THE FINISHED REPORT CAN BE BROWSED OR
000690*    FTP'D AS A PLAIN TEXT FILE WITHOUT GOING THROUGH A PRINT
000700*    SPOOLER FIRST.
000710     SELECT APPLICANT-REPORT-FILE
000720            ASSIGN TO APRPTOUT
000730            ORGANIZATION IS LINE SEQUENTIAL.
000740
000750 DATA DIVISION.
000760 FILE SECTION.
000770
000780     COPY "FDAPMST.CBL".
000790
000800*    THE SORTED COPY OF THE APPLICANT MASTER, ONE WK- RECORD
000810*    PER APPLICANT, IN CREATED-AT ORDER.  FIELD FOR FIELD THE
000820*    SAME LAYOUT AS AM-APPLICANT-RECORD (FDAPMST.CBL), PLUS A
000830*    WIDER FILLER HERE SO THIS PROGRAM'S OWN GROWTH ROOM DOES
000840*    NOT DEPEND ON THE MASTER COPYBOOK'S.
000850*    LABEL RECORDS ARE STANDARD, NOT OMITTED - WORK-FILE IS A
000860*    REAL TAPE/DISK INTERMEDIATE IN THE SHOP'S BOOKS, NOT A
000870*    SCRATCH FILE LIKE SORT-FILE BELOW.
000880     FD  WORK-FILE
000890         LABEL RECORDS ARE STANDARD.
000900     01  WK-APPLICANT-RECORD.
000910         05  WK-APPLICANT-ID          PIC X(36).
000920         05  WK-FIRST-NAME            PIC X(40).
000930         05  WK-LAST-NAME             PIC X(40).
000940*        PRINT-A-RECORD STRINGS FIRST/LAST TOGETHER INTO
000950*        RL-NAME BEFORE THIS RECORD EVER REACHES DETAIL-1.
000960         05  WK-EMAIL                 PIC X(60).
000970         05  WK-MONTHLY-INCOME        PIC S9(9)V99.
000980         05  WK-REQUEST-LOAN-AMOUNT   PIC S9(9)V99.
000990         05  WK-MONTHLY-PAYMENT       PIC S9(9)V99.
001000*        PRINTED, BUT NOT PART OF THE SORT KEY OR ANY BREAK -
001010*        THIS REPORT HAS NO CONTROL BREAKS, ONLY PAGE BREAKS.
001020         05  WK-LOAN-STATUS           PIC X(8).
001030         05  WK-CREDIT-CHECK          PIC X(1).
001040         05  WK-BALANCE               PIC S9(9)V99.
001050         05  WK-LOAN-CREDITED         PIC S9(9)V99.
001060         05  WK-LOAN-DUE-DATE         PIC X(10).
001070         05  WK-TENOR                 PIC 9(2).
001080*        SORT KEY - SEE SORT-APPLICANTS-BY-CREATED-DATE BELOW.
001090         05  WK-CREATED-AT            PIC X(10).
001100         05  FILLER                   PIC X(38).
001110
001120*    THE SORT WORK RECORD - SAME SHAPE AS WK-APPLICANT-RECORD,
001130*    SINCE THE SORT VERB BELOW READS STRAIGHT FROM
001140*    APPLICANT-MASTER-FILE AND WRITES STRAIGHT INTO WORK-FILE.
001150*    NO SR- FIELD IS EVER REFERENCED BY NAME IN THE PROCEDURE
001160*    DIVISION EXCEPT SR-CREATED-AT, THE SORT KEY ITSELF - THE SD
001170*    RECORD ONLY NEEDS TO MATCH THE MASTER'S WIDTH, NOT ITS NAMES.
001180     SD  SORT-FILE.
001190     01  SR-APPLICANT-RECORD.
001200         05  SR-APPLICANT-ID          PIC X(36).
001210         05  SR-FIRST-NAME            PIC X(40).
001220         05  SR-LAST-NAME             PIC X(40).
001230         05  SR-EMAIL                 PIC X(60).
001240         05  SR-MONTHLY-INCOME        PIC S9(9)V99.
001250         05  SR-REQUEST-LOAN-AMOUNT   PIC S9(9)V99.
001260         05  SR-MONTHLY-PAYMENT       PIC S9(9)V99.
001270         05  SR-LOAN-STATUS           PIC X(8).
001280         05  SR-CREDIT-CHECK          PIC X(1).
001290         05  SR-BALANCE               PIC S9(9)V99.
001300         05  SR-LOAN-CREDITED         PIC S9(9)V99.
001310         05  SR-LOAN-DUE-DATE         PIC X(10).
001320         05  SR-TENOR                 PIC 9(2).
001330         05  SR-CREATED-AT            PIC X(10).
001340         05  FILLER                   PIC X(38).
001350
001360*    THE PRINTED REPORT ITSELF - 120 BYTES WIDE, PLAIN LINE
001370*    SEQUENTIAL SO IT CAN BE VIEWED OR PRINTED WITHOUT A
001380*    PRINT UTILITY.  TITLE-LINE, HEADING-1/2, DETAIL-1 AND A
001390*    BLANK PAGE TRAILER ARE ALL MOVED HERE BEFORE A WRITE.
001400*    LABEL RECORDS ARE OMITTED HERE, UNLIKE WORK-FILE ABOVE -
001410*    LINE SEQUENTIAL ASSIGNS ITS OWN END-OF-RECORD MARKER, A
001420*    STANDARD LABEL WOULD BE IGNORED ANYWAY.
001430     FD  APPLICANT-REPORT-FILE
001440         LABEL RECORDS ARE OMITTED.
001450     01  APPLICANT-REPORT-RECORD      PIC X(120).
001460
001470 WORKING-STORAGE SECTION.
001480
001490*    THIS REPORT ONLY NEEDS THE RUN-DATE TEXT FOR TITLE-LINE -
001500*    NO LOAN DUE-DATE MATH HAPPENS HERE, SO MOST OF wsapdate.cbl
001510*    GOES UNUSED BY THIS PROGRAM.
001520     COPY "wsapdate.cbl".
001530
001540*    THE FOUR PRINT LINES BELOW ARE MOVED TO
001550*    APPLICANT-REPORT-RECORD AND WRITTEN ONE AT A TIME - THE
001560*    REPORT FILE ITSELF CARRIES NO CARRIAGE-CONTROL BYTE, SO
001570*    TOP-OF-FORM AND SPACING ARE HANDLED BY BLANK LINES IN
001580*    FINALIZE-PAGE BELOW RATHER THAN BY AN ADVANCING CLAUSE.
001590 01  TITLE-LINE.
001600     05  FILLER              PIC X(20) VALUE SPACE.
001610     05  FILLER              PIC X(25)
001620         VALUE "APPLICANT LISTING REPORT".
001630     05  FILLER              PIC X(5) VALUE SPACE.
001640     05  FILLER              PIC X(10) VALUE "RUN DATE: ".
001650     05  TL-RUN-DATE         PIC X(10).
001660     05  FILLER              PIC X(5) VALUE SPACE.
001670     05  FILLER              PIC X(6) VALUE "PAGE: ".
001680*    ZERO-SUPPRESSED, NOT ZERO-FILLED - PAGE 0, THE TITLE PAGE,
001690*    PRINTS AS "0" RATHER THAN "0000".
001700     05  TL-PAGE-NUMBER      PIC ZZZ9.
001710
001720*    THE SEVEN COLUMN CAPTIONS, FIXED-WIDTH TO LINE UP UNDER
001730*    DETAIL-1'S EDITED FIELDS BELOW - NAME, INCOME, TENOR,
001740*    EMAIL, REQUESTED LOAN AMOUNT, STATUS, AMOUNT CREDITED.
001750*    FILLER NOT FOR PADDING HERE - EACH ONE CARRIES A LITERAL
001760*    CAPTION, THE SAME WAY HEADING-2'S UNDERLINES ARE FILLER TOO.
001770 01  HEADING-1.
001780     05  FILLER              PIC X(40) VALUE "NAME".
001790     05  FILLER              PIC X(12) VALUE "INCOME".
001800     05  FILLER              PIC X(3)  VALUE "TEN".
001810     05  FILLER              PIC X(30) VALUE "EMAIL".
001820     05  FILLER              PIC X(12) VALUE "REQ-LOAN".
001830     05  FILLER              PIC X(8)  VALUE "STATUS".
001840     05  FILLER              PIC X(12) VALUE "CREDITED".
001850     05  FILLER              PIC X(3)  VALUE SPACE.
001860
001870*    UNDERLINE RULE, ONE RUN OF EQUAL SIGNS PER COLUMN IN
001880*    HEADING-1 ABOVE - WIDTHS MUST STAY IN STEP WITH IT.
001890 01  HEADING-2.
001900     05  FILLER              PIC X(40)
001910         VALUE "========================================".
001920     05  FILLER              PIC X(12) VALUE "===========-".
001930     05  FILLER              PIC X(3)  VALUE "===".
001940     05  FILLER              PIC X(30)
001950         VALUE "==============================".
001960     05  FILLER              PIC X(12) VALUE "===========-".
001970     05  FILLER              PIC X(8)  VALUE "========".
001980     05  FILLER              PIC X(12) VALUE "===========-".
001990     05  FILLER              PIC X(3)  VALUE SPACE.
002000
002010*    THE ACTUAL PRINTED DETAIL LINE - EDITED, ZERO-SUPPRESSED
002020*    AND CUT TO REPORT-COLUMN WIDTH.  ALWAYS LOADED FROM
002030*    RL-APPLICANT-REPORT-LINE BELOW, NEVER FROM THE WORK
002040*    RECORD DIRECTLY - SEE THE RQ-1266 CHANGE-LOG ENTRY ABOVE.
002050 01  DETAIL-1.
002060     05  D-NAME              PIC X(40).
002070     05  D-MONTHLY-INCOME    PIC ZZZZZZZ9.99-.
002080     05  D-TENOR             PIC ZZ9.
002090     05  D-EMAIL             PIC X(30).
002100     05  D-REQUEST-LOAN      PIC ZZZZZZZ9.99-.
002110     05  D-LOAN-STATUS       PIC X(8).
002120     05  D-AMOUNT-CREDITED   PIC ZZZZZZZ9.99-.
002130     05  FILLER              PIC X(3) VALUE SPACE.
002140
002150*    FULL-WIDTH PROJECTION OF THE APPLICANT ROW BEFORE IT IS
002160*    CUT DOWN TO THE PRINTED COLUMNS ABOVE.  NAME AND EMAIL
002170*    CARRY THE SAME WIDTH AS THE MASTER RECORD'S OWN FIELDS SO
002180*    A LONG NAME OR ADDRESS-STYLE E-MAIL IS NOT LOST BEFORE WE
002190*    EVER GET TO THE REPORT'S COLUMN WIDTHS - BUILD THIS ONE
002200*    FIRST, THEN EDIT IT DOWN INTO DETAIL-1.
002210 01  RL-APPLICANT-REPORT-LINE.
002220     05  RL-NAME             PIC X(81).
002230     05  RL-MONTHLY-INCOME   PIC S9(9)V99.
002240     05  RL-TENOR            PIC 9(2).
002250     05  RL-EMAIL            PIC X(60).
002260     05  RL-REQUEST-LOAN     PIC S9(9)V99.
002270     05  RL-LOAN-STATUS      PIC X(8).
002280     05  RL-AMOUNT-CREDITED  PIC S9(9)V99.
002290     05  FILLER              PIC X(10).
002300
002310*    END-OF-FILE SWITCH FOR WORK-FILE, THE SORTED APPLICANT
002320*    COPY THIS REPORT ACTUALLY READS - NOT THE MASTER ITSELF.
002330 01  W-END-OF-FILE.
002340     05  W-END-OF-FILE-SW    PIC X VALUE "N".
002350         88  END-OF-FILE     VALUE "Y".
002360     05  FILLER              PIC X(4).
002370
002380 01  W-PRINTED-LINES         PIC 9(3) COMP VALUE ZERO.
002390*    NOTE - PAGE-FULL IS NO LONGER A STATIC 88-LEVEL.  AN
002400*    88-LEVEL VALUE CLAUSE IS A COMPILE-TIME LITERAL AND
002410*    CANNOT BIND TO WS-PAGE-SIZE, SO PRINT-A-RECORD COMPARES
002420*    W-PRINTED-LINES AGAINST WS-PAGE-SIZE DIRECTLY.  RAISE OR
002430*    LOWER THE PAGE SIZE BY CHANGING WS-PAGE-SIZE'S VALUE
002440*    CLAUSE BELOW ONLY - NOTHING ELSE IN THIS PROGRAM NEEDS
002450*    TO CHANGE.
002460 77  WS-PAGE-SIZE            PIC 9(3) COMP VALUE 100.
002470 77  PAGE-NUMBER             PIC 9(4) COMP VALUE ZERO.
002480 01  FILLER REDEFINES PAGE-NUMBER.
002490     05  PAGE-NUMBER-DISPLAY PIC 9(4).
002500
002510 PROCEDURE DIVISION.
002520
002530 MAIN-PROCESS.
002540*    EVERY STEP BELOW IS CALLED PERFORM-THRU-EXIT, EVEN A
002550*    SINGLE PARAGRAPH - SHOP STANDARD SINCE THE 2004 REWRITE.
002560*    ONLY COMPUTE-TODAY-CCYYMMDD AND FORMAT-TODAY-DATE-TEXT ARE
002570*    PERFORMED HERE, NOT THE DUE-DATE PARAGRAPHS IN THE SAME
002580*    COPYBOOK - THIS REPORT PRINTS NO LOAN MATURITY DATE.
002590*    LAST STEP OF THE NIGHTLY CHAIN - ALWAYS RUN AFTER BOTH
002600*    LOAN-INTAKE AND LOAN-APPROVAL-EVENT SO THE LISTING SHOWS
002610*    THE NIGHT'S APPROVALS, NOT JUST THE RAW INTAKE.
002620     PERFORM COMPUTE-TODAY-CCYYMMDD THRU COMPUTE-TODAY-CCYYMMDD-EXIT.
002630     PERFORM FORMAT-TODAY-DATE-TEXT THRU FORMAT-TODAY-DATE-TEXT-EXIT.
002640     PERFORM SORT-APPLICANTS-BY-CREATED-DATE THRU
002650             SORT-APPLICANTS-BY-CREATED-DATE-EXIT.
002660
002670*    WORK-FILE IS OPENED INPUT ONLY HERE - IT WAS ALREADY CLOSED
002680*    OUT BY THE GIVING PHRASE OF THE SORT ABOVE, THIS PROGRAM
002690*    NEVER OPENS IT OUTPUT ITSELF.
002700     OPEN INPUT  WORK-FILE.
002710     OPEN OUTPUT APPLICANT-REPORT-FILE.
002720*    SORT-FILE ITSELF IS NEVER OPENED BY NAME HERE - THE SORT
002730*    VERB ABOVE OPENED AND CLOSED IT INTERNALLY.
002740
002750*    PAGE-NUMBER STARTS AT ZERO, NOT ONE - PRINT-HEADINGS BELOW
002760*    MOVES IT TO THE TITLE LINE BEFORE BUMPING IT, SO THE
002770*    FIRST PAGE PRINTED READS "PAGE: 0".  NEVER CHANGED, THOUGH
002780*    IT HAS BEEN NOTICED MORE THAN ONCE.
002790     MOVE ZERO TO PAGE-NUMBER.
002800     MOVE "N" TO W-END-OF-FILE-SW.
002810     PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT.
002820     PERFORM READ-WORK-NEXT-RECORD THRU READ-WORK-NEXT-RECORD-EXIT.
002830     PERFORM PRINT-ALL-APPLICANTS THRU PRINT-ALL-APPLICANTS-EXIT.
002840     PERFORM FINALIZE-PAGE THRU FINALIZE-PAGE-EXIT.
002850*    THIS LAST CALL TO FINALIZE-PAGE IS NOT CONDITIONAL - THE RUN
002860*    ALWAYS CLOSES OUT ONE FINAL TRAILER LINE EVEN IF THE SORT
002870*    GAVE BACK ZERO APPLICANTS AND PRINT-A-RECORD NEVER RAN.
002880
002890     CLOSE WORK-FILE.
002900     CLOSE APPLICANT-REPORT-FILE.
002910     STOP RUN.
002920
002930 SORT-APPLICANTS-BY-CREATED-DATE.
002940*    CALLED ONCE, FIRST THING IN MAIN-PROCESS, BEFORE EITHER
002950*    REPORT FILE IS EVEN OPENED.
002960*    USING/GIVING SORT - NO INPUT OR OUTPUT PROCEDURE NEEDED
002970*    SINCE NOTHING HAS TO BE FILTERED OR SUMMARIZED ON THE
002980*    WAY THROUGH, JUST REORDERED BY CREATED-AT.  SAME TEXT-
002990*    SORTS-FINE POINT AS THE Y2K-0447 CHANGE-LOG ENTRY ABOVE.
003000     SORT SORT-FILE
003010         ON ASCENDING KEY SR-CREATED-AT
003020         USING APPLICANT-MASTER-FILE
003030         GIVING WORK-FILE.
003040 SORT-APPLICANTS-BY-CREATED-DATE-EXIT.
003050*    CALLED ONLY FROM MAIN-PROCESS ABOVE - THE SORTED WORK-FILE
003060*    THIS LEAVES BEHIND IS WHAT READ-WORK-NEXT-RECORD WALKS.
003070     EXIT.
003080
003090 READ-WORK-NEXT-RECORD.
003100*    PLAIN SEQUENTIAL READ OF THE SORTED COPY - THE ORDER WAS
003110*    ALREADY FIXED BY SORT-APPLICANTS-BY-CREATED-DATE, THIS
003120*    PARAGRAPH JUST WALKS IT FORWARD ONE ROW AT A TIME.
003130     READ WORK-FILE
003140         AT END MOVE "Y" TO W-END-OF-FILE-SW.
003150 READ-WORK-NEXT-RECORD-EXIT.
003160*    CALLED ONCE FROM MAIN-PROCESS AND AGAIN FROM INSIDE
003170*    PRINT-A-RECORD'S LOOP - SAME PARAGRAPH EITHER WAY.
003180     EXIT.
003190
003200 PRINT-ALL-APPLICANTS.
003210*    CALLED ONCE FROM MAIN-PROCESS, AFTER PRINT-HEADINGS HAS
003220*    ALREADY PUT OUT PAGE ZERO'S TITLE AND COLUMN CAPTIONS.
003230*    ONE DETAIL LINE PER SORTED APPLICANT - PAGE BREAKS ARE
003240*    HANDLED INSIDE PRINT-A-RECORD ITSELF, NOT HERE.
003250     PERFORM PRINT-A-RECORD THRU PRINT-A-RECORD-EXIT
003260         UNTIL END-OF-FILE.
003270 PRINT-ALL-APPLICANTS-EXIT.
003280*    CALLED ONCE, FIRST THING AFTER PRINT-HEADINGS IN
003290*    MAIN-PROCESS ABOVE - NO OTHER CALLER IN THIS PROGRAM.
003300     EXIT.
003310
003320 PRINT-A-RECORD.
003330*    PAGE SIZE IS WHATEVER WS-PAGE-SIZE CARRIES, NOT A FIXED
003340*    88-LEVEL - SEE THE NOTE AT WS-PAGE-SIZE'S DECLARATION.
003350     IF W-PRINTED-LINES NOT LESS THAN WS-PAGE-SIZE
003360         PERFORM FINALIZE-PAGE THRU FINALIZE-PAGE-EXIT
003370         PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT.
003380
003390*    PROJECT THE SORTED WORK RECORD TO THE FULL-WIDTH REPORT
003400*    LINE FIRST - SEE RL-APPLICANT-REPORT-LINE ABOVE - THEN
003410*    EDIT THAT DOWN INTO THE PRINTED COLUMNS OF DETAIL-1.
003420     MOVE SPACE TO RL-APPLICANT-REPORT-LINE.
003430*    DELIMITED BY SPACE ON EACH NAME HALF, NOT BY SIZE - A SHORT
003440*    FIRST OR LAST NAME MUST NOT CARRY ITS OWN TRAILING BLANKS
003450*    INTO THE MIDDLE OF THE STRUNG-TOGETHER FULL NAME.
003460     STRING WK-FIRST-NAME DELIMITED BY SPACE
003470         " "                DELIMITED BY SIZE
003480         WK-LAST-NAME       DELIMITED BY SPACE
003490         INTO RL-NAME.
003500     MOVE WK-MONTHLY-INCOME      TO RL-MONTHLY-INCOME.
003510     MOVE WK-TENOR               TO RL-TENOR.
003520     MOVE WK-EMAIL               TO RL-EMAIL.
003530     MOVE WK-REQUEST-LOAN-AMOUNT TO RL-REQUEST-LOAN.
003540     MOVE WK-LOAN-STATUS         TO RL-LOAN-STATUS.
003550     MOVE WK-BALANCE             TO RL-AMOUNT-CREDITED.
003560
003570*    EDIT THE FULL-WIDTH PROJECTION DOWN TO THE PRINTED COLUMNS -
003580*    THE NUMERIC MOVES BELOW DO THE ZERO-SUPPRESSION, THE TEXT
003590*    MOVES SIMPLY TRUNCATE WHATEVER DOES NOT FIT.
003600*    DETAIL-1 IS CLEARED TO SPACE EACH TIME ROUND, NOT JUST MOVED
003610*    OVER FIELD BY FIELD - A SHORTER EMAIL OR STATUS VALUE THAN
003620*    LAST RECORD MUST NOT LEAVE THE PRIOR ROW'S TAIL SHOWING.
003630     MOVE SPACE TO DETAIL-1.
003640     MOVE RL-NAME                TO D-NAME.
003650     MOVE RL-MONTHLY-INCOME      TO D-MONTHLY-INCOME.
003660     MOVE RL-TENOR               TO D-TENOR.
003670     MOVE RL-EMAIL               TO D-EMAIL.
003680     MOVE RL-REQUEST-LOAN        TO D-REQUEST-LOAN.
003690     MOVE RL-LOAN-STATUS         TO D-LOAN-STATUS.
003700     MOVE RL-AMOUNT-CREDITED     TO D-AMOUNT-CREDITED.
003710
003720     MOVE DETAIL-1 TO APPLICANT-REPORT-RECORD.
003730     WRITE APPLICANT-REPORT-RECORD.
003740     ADD 1 TO W-PRINTED-LINES.
003750
003760     PERFORM READ-WORK-NEXT-RECORD THRU READ-WORK-NEXT-RECORD-EXIT.
003770 PRINT-A-RECORD-EXIT.
003780*    CALLED REPEATEDLY BY PRINT-ALL-APPLICANTS ABOVE, ONCE PER
003790*    SORTED ROW, UNTIL READ-WORK-NEXT-RECORD SETS END-OF-FILE.
003800     EXIT.
003810
003820 PRINT-HEADINGS.
003830*    TITLE, THEN BOTH COLUMN-HEADING LINES, THEN RESET THE
003840*    LINE COUNT SO PRINT-A-RECORD STARTS A FRESH PAGE AT
003850*    ZERO - CALLED BOTH AT RUN START AND BY PRINT-A-RECORD
003860*    EACH TIME THE PAGE FILLS.
003870*    PAGE-NUMBER IS COMP, TL-PAGE-NUMBER IS EDITED DISPLAY - THE
003880*    FILLER REDEFINES AT PAGE-NUMBER'S DECLARATION SUPPLIES THE
003890*    DISPLAY-FORMAT INTERMEDIATE, SAME REASON THE COUNT FIELDS IN
003900*    THE OTHER THREE PROGRAMS GET A REDEFINES OF THEIR OWN.
003910     MOVE PAGE-NUMBER     TO PAGE-NUMBER-DISPLAY.
003920     MOVE PAGE-NUMBER-DISPLAY TO TL-PAGE-NUMBER.
003930     MOVE WS-TODAY-TEXT-10    TO TL-RUN-DATE.
003940     MOVE TITLE-LINE TO APPLICANT-REPORT-RECORD.
003950     WRITE APPLICANT-REPORT-RECORD.
003960     MOVE HEADING-1 TO APPLICANT-REPORT-RECORD.
003970     WRITE APPLICANT-REPORT-RECORD.
003980     MOVE HEADING-2 TO APPLICANT-REPORT-RECORD.
003990     WRITE APPLICANT-REPORT-RECORD.
004000     MOVE ZERO TO W-PRINTED-LINES.
004010 PRINT-HEADINGS-EXIT.
004020*    CALLED FROM MAIN-PROCESS FOR PAGE ONE, AND AGAIN FROM
004030*    PRINT-A-RECORD ABOVE EVERY TIME WS-PAGE-SIZE IS REACHED.
004040     EXIT.
004050
004060 FINALIZE-PAGE.
004070*    ONE BLANK TRAILER LINE PER PAGE AND BUMP THE PAGE
004080*    NUMBER - CALLED BY PRINT-A-RECORD ON PAGE OVERFLOW AND
004090*    ONCE MORE AT RUN END FOR THE LAST PAGE PRINTED.
004100*    THE TRAILER LINE IS ONLY EVER SPACES - THIS PROGRAM HAS NO
004110*    PAGE-FOOTING TOTALS, UNLIKE THE OLD deductibles-report IT
004120*    WAS MODELED ON.
004130     MOVE SPACE TO APPLICANT-REPORT-RECORD.
004140     WRITE APPLICANT-REPORT-RECORD.
004150     ADD 1 TO PAGE-NUMBER.
004160 FINALIZE-PAGE-EXIT.
004170*    PAGE-NUMBER IS BUMPED HERE UNCONDITIONALLY - THE CALLER
004180*    DECIDES WHETHER A NEW PAGE IS ACTUALLY NEEDED, NOT THIS
004190*    PARAGRAPH.
004200     EXIT.
004210
004220*    ONLY CALLED FOR COMPUTE-TODAY-CCYYMMDD AND FORMAT-TODAY-
004230*    DATE-TEXT - THE DUE-DATE-MATH PARAGRAPHS IN THIS LIBRARY
004240*    ARE CARRIED ALONG UNUSED, THE SAME COPYBOOK EVERY OTHER
004250*    PROGRAM IN THE CHAIN BRINGS IN.
004260     COPY "PL-APDATE.CBL".
